000100****************************************************************
000200*                                                               *
000300*    COPYBOOK   :  ACCTREC                                      *
000400*    DESCRIPTION:  ACCOUNT MASTER RECORD - ACCTFILE / ACCTOUT   *
000500*                  ONE ENTRY PER BANK ACCOUNT.  FIXED LENGTH    *
000600*                  80 BYTE RECORD, LOADED SEQUENTIAL ASCENDING  *
000700*                  BY ACCT-NUMBER INTO A WORKING-STORAGE TABLE  *
000800*                  BY BANKPOST AND ACCTMAINT, REWRITTEN IN THE  *
000900*                  SAME ORDER AT END OF THE POSTING RUN.        *
001000*                                                               *
001100*    MAINTENANCE HISTORY                                       *
001200*      DATE     INIT  REQ#      DESCRIPTION                     *
001300*    -------- ------ -------  ------------------------------   *
001400*    05/02/91  DAS   BK-0002  ORIGINAL COPYBOOK                 *
001500*    02/17/95  RTM   BK-0132  ACCOUNT NUMBER WIDENED TO 12,     *
001600*                             ADDED PREFIX/SUFFIX REDEFINES     *
001700*                             FOR SYSTEM-GENERATED NUMBERS      *
001800*    01/22/99  KLP   BK-0201  Y2K - CREATED/UPDATED STAMPS ARE  *
001900*                             ALREADY 4-DIGIT-YEAR (9(14)),     *
002000*                             NO CHANGE REQUIRED                *
002100*    08/11/06  RTM   BK-0340  BALANCE NEVER ALLOWED NEGATIVE -  *
002200*                             SEE ACCTMAINT AND BANKPOST EDITS  *
002250*    05/19/17  JMH   BK-0481  ACCT-NUMBER WIDENED 12 TO 16 SO   *
002260*                             THE KEY EDIT ACCTMAINT NOW         *
002270*                             ENFORCES (10-16 CHARACTERS) CAN    *
002280*                             ACTUALLY BE STORED.  ALSO FIXED    *
002285*                             ACCT-STAMPS-R'S LEADING FILLER,    *
002286*                             WHICH WAS SHORT BY THE WIDTH OF    *
002287*                             ACCT-BALANCE AND OVERLAID PART OF  *
002288*                             THE BALANCE ONTO THE DATE FIELDS.  *
002300****************************************************************
002400 01  ACCT-REC.
002500*--------------------------------------------------------------*
002600*    KEY - UPPERCASE LETTERS AND DIGITS ONLY, 10-16 CHARACTERS  *
002700*    OF SIGNIFICANT DATA LEFT-JUSTIFIED IN THE 16-BYTE FIELD.   *
002800*    SYSTEM-GENERATED NUMBERS ARE 'TR' FOLLOWED BY 10 RANDOM    *
002900*    UPPERCASE ALPHANUMERICS - SEE THE REDEFINES BELOW.         *
003000*--------------------------------------------------------------*
003100     05  ACCT-NUMBER                 PIC X(16).
003200*--------------------------------------------------------------*
003300*    TYPE - C CHECKING, S SAVINGS, R CREDIT.  ANY OTHER VALUE   *
003400*    IS REJECTED BY ACCTMAINT AT CREATE/UPDATE TIME.            *
003500*--------------------------------------------------------------*
003600     05  ACCT-TYPE                   PIC X(01).
003700         88  ACCT-TYPE-CHECKING      VALUE 'C'.
003800         88  ACCT-TYPE-SAVINGS       VALUE 'S'.
003900         88  ACCT-TYPE-CREDIT        VALUE 'R'.
004000*--------------------------------------------------------------*
004100*    OWNING CUSTOMER - MUST BE ON CUSTREC AT ACCOUNT CREATE.    *
004200*--------------------------------------------------------------*
004300     05  ACCT-CUST-ID                PIC 9(06).
004400*--------------------------------------------------------------*
004500*    BALANCE - SIGNED, 2 DECIMALS, NEVER ALLOWED NEGATIVE BY    *
004600*    ANY PATH THROUGH ACCTMAINT OR THE BANKPOST POSTING RULES.  *
004700*    KEPT ZONED (NOT PACKED) SO THE FIXED 80-BYTE RECORD MATCHES*
004800*    THE FILE LAYOUT DISTRIBUTED TO THE OPERATIONS SHOP.        *
004900*--------------------------------------------------------------*
005000     05  ACCT-BALANCE                PIC S9(11)V99.
005100*--------------------------------------------------------------*
005200*    CREATED/UPDATED STAMPS - YYYYMMDDHHMMSS.  UPDATED IS       *
005300*    REFRESHED ON EVERY SUCCESSFUL POST, CREATE OR UPDATE.      *
005400*--------------------------------------------------------------*
005500     05  ACCT-CREATED                PIC 9(14).
005600     05  ACCT-UPDATED                PIC 9(14).
005700     05  FILLER                      PIC X(16).
005800*--------------------------------------------------------------*
005900*    ALTERNATE VIEW OF THE ACCOUNT NUMBER - PREFIX/SUFFIX SPLIT *
006000*    USED WHEN ACCTMAINT BUILDS A SYSTEM-GENERATED NUMBER AND   *
006100*    WHEN THE SETTLEMENT REPORT NEEDS THE 2-CHARACTER PRODUCT   *
006200*    CODE ON ITS OWN FOR COLUMN ALIGNMENT.                      *
006300*--------------------------------------------------------------*
006400 01  ACCT-NUMBER-R REDEFINES ACCT-REC.
006500     05  ACCT-NUM-PREFIX             PIC X(02).
006600     05  ACCT-NUM-SUFFIX             PIC X(14).
006700     05  FILLER                      PIC X(64).
006800*--------------------------------------------------------------*
006900*    ALTERNATE VIEW OF THE TIMESTAMPS - DATE/TIME SPLIT USED BY *
007000*    THE POSTING PARAGRAPHS WHEN STAMPING ACCT-UPDATED WITH THE *
007100*    REQUEST DATE (TIME PORTION LEFT UNCHANGED) AND BY THE      *
007200*    REPORT WRITER WHEN AN ACCOUNT'S OPEN DATE IS PRINTED.      *
007300*--------------------------------------------------------------*
007400 01  ACCT-STAMPS-R REDEFINES ACCT-REC.
007500     05  FILLER                      PIC X(36).
007600     05  ACCT-CREATED-DATE-R         PIC 9(08).
007700     05  ACCT-CREATED-TIME-R         PIC 9(06).
007800     05  ACCT-UPDATED-DATE-R         PIC 9(08).
007900     05  ACCT-UPDATED-TIME-R         PIC 9(06).
008000     05  FILLER                      PIC X(16).
