000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BANK                     CTM00010
000300* ALL RIGHTS RESERVED                                           CTM00020
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    CUSTMAINT.
000700 AUTHOR.        D A STOUT.
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000900 DATE-WRITTEN.  03/14/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*                                                               *
001400*    PROGRAM:  CUSTMAINT                                       *
001500*                                                               *
001600*    READS THE DAY'S CUSTOMER MAINTENANCE REQUEST FILE          *
001700*    (CUSTREQ) AND APPLIES EACH ADD, CHANGE OR DELETE AGAINST    *
001800*    THE CUSTOMER MASTER (CUSTFILE), WHICH IS LOADED ENTIRELY    *
001900*    INTO A WORKING-STORAGE TABLE FIRST SO A DUPLICATE-EMAIL     *
002000*    CHECK CAN BE MADE AGAINST THE WHOLE FILE REGARDLESS OF      *
002100*    WHERE THE MATCHING RECORD SITS.  AT END OF THE REQUEST      *
002200*    FILE THE UPDATED CUSTOMER MASTER IS REWRITTEN IN CUST-ID    *
002300*    SEQUENCE (CUSTOUT) - DELETED CUSTOMERS ARE DROPPED FROM     *
002400*    THE REWRITE, ADDED CUSTOMERS ARE APPENDED AT THE HIGH END   *
002500*    SINCE NEW CUST-ID VALUES ARE ALWAYS ASSIGNED HIGHER THAN    *
002600*    ANY CUST-ID ON FILE.  A CONTROL REPORT (CUSTRPT) LISTS      *
002700*    EVERY REQUEST PROCESSED OR REJECTED.                       *
002800*                                                               *
002900*    A DELETED CUSTOMER'S ACCOUNTS ARE NOT TOUCHED BY THIS       *
003000*    PROGRAM - THAT IS LEFT TO WHATEVER JOB STREAM RUNS THE      *
003100*    ACCOUNT MASTER CLEANUP BEHIND CUSTOMER MAINTENANCE.         *
003200*                                                               *
003300*****************************************************************
003400*     AMENDMENT HISTORY                                         *
003500*
003600*      DATE      INIT   REQ#      DESCRIPTION
003700*    --------   ------ -------  -------------------------------
003800*    03/14/91    DAS   BK-0001  ORIGINAL PROGRAM - CALLED SAM3
003900*                               DURING DEVELOPMENT, RENAMED
004000*                               BEFORE FIRST PRODUCTION RUN.
004100*    09/02/92    DAS   BK-0044  ADDED PHONE AND ADDRESS FIELDS
004200*                               TO THE ADD AND CHANGE EDITS.
004300*    11/30/94    RTM   BK-0119  ADDED ADMIN ROLE FLAG HANDLING -
004400*                               PREVIOUSLY EVERY CUSTOMER WAS
004500*                               USER ONLY, NO ROLE ON THE
004600*                               REQUEST RECORD AT ALL.
004700*    01/22/99    KLP   BK-0201  Y2K - REQUEST DATE ALREADY
004800*                               4-DIGIT YEAR, NO CHANGE MADE.
004900*    06/09/03    RTM   BK-0288  REWROTE THE MASTER LOOKUP AS A
005000*                               FULL TABLE LOAD WITH SEARCH ALL
005100*                               INSTEAD OF THE OLD MATCHED-KEY
005200*                               READ - THE POSITIONED READ
005300*                               COULD NOT CATCH A DUPLICATE
005400*                               EMAIL ANYWHERE BUT THE CURRENT
005500*                               MATCH.
005600*    04/02/08    RTM   BK-0355  DELETE NO LONGER PHYSICALLY
005700*                               REMOVES THE TABLE ENTRY - A
005800*                               DELETED-SWITCH IS SET AND THE
005900*                               REWRITE PARAGRAPH SKIPS IT, SO
006000*                               THE TABLE'S ASCENDING KEY ORDER
006100*                               NEVER HAS TO BE REBUILT MID-RUN.
006200*    11/14/12    JMH   BK-0421  ADD NO LONGER REJECTS ON A BLANK
006300*                               PHONE - PHONE IS OPTIONAL, ONLY
006400*                               ITS FORMAT IS EDITED WHEN GIVEN.
006500*    06/03/17    JMH   BK-0487  WS-TRAN-EOF-SW, WS-NEXT-CUST-ID
006600*                               AND WS-SUB1 PULLED OUT OF
006700*                               WS-FIELDS/WORK-VARIABLES AND MADE
006800*                               STANDALONE 77-LEVEL ITEMS - SHOP
006900*                               STANDARD FOR SWITCHES, SUBSCRIPTS
007000*                               AND COUNTERS THAT DO NOT BELONG
007100*                               TO ANY RECORD.
007200****************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT CUSTOMER-FILE     ASSIGN TO CUSTFILE
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS  IS WS-CUSTFILE-STATUS.
008400     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTOUT
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS  IS WS-CUSTOUT-STATUS.
008700     SELECT TRANSACTION-FILE  ASSIGN TO CUSTREQ
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS  IS WS-TRANFILE-STATUS.
009000     SELECT REPORT-FILE       ASSIGN TO CUSTRPT
009100            ORGANIZATION IS SEQUENTIAL
009200            FILE STATUS  IS WS-RPTFILE-STATUS.
009300****************************************************************
009400 DATA DIVISION.
009500 FILE SECTION.
009600****************************************************************
009700*    THE CUSTOMER MASTER - INPUT SIDE.  TAKEN AS A RAW 160-BYTE
009800*    BUFFER SINCE COPY CUSTREC BELOW SUPPLIES THE REAL LAYOUT.
009900 FD  CUSTOMER-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORDING MODE IS F.
010200 01  CUST-REC-FD                     PIC X(160).
010300*
010400*    THE UPDATED CUSTOMER MASTER - OUTPUT SIDE, WRITTEN BY
010500*    741-WRITE-ONE-CUSTOMER.  BECOMES TOMORROW'S CUSTFILE.
010600 FD  CUSTOMER-FILE-OUT
010700     LABEL RECORDS ARE STANDARD
010800     RECORDING MODE IS F.
010900 01  CUST-REC-OUT                    PIC X(160).
011000*
011100*    THE DAY'S ADD/CHANGE/DELETE REQUESTS.  LAYOUT COMES FROM
011200*    COPY CUSTREQ - SHARED WITH BANKPOST'S TRQ RECORD FAMILY.
011300 FD  TRANSACTION-FILE
011400     LABEL RECORDS ARE STANDARD
011500     RECORDING MODE IS F.
011600     COPY CUSTREQ.
011700*
011800*    THE PRINTED CONTROL REPORT LISTING EVERY REQUEST PROCESSED
011900*    OR REJECTED, FOLLOWED BY THE END-OF-RUN SUMMARY COUNTS.
012000 FD  REPORT-FILE
012100     LABEL RECORDS ARE STANDARD
012200     RECORDING MODE IS F.
012300 01  REPORT-RECORD                   PIC X(132).
012400****************************************************************
012500 WORKING-STORAGE SECTION.
012600****************************************************************
012700*
012800*        *******************
012900*            STANDALONE 77-LEVEL SCRATCH ITEMS - THE TRANSACTION
013000*            FILE END-OF-FILE SWITCH, THE NEXT-CUSTOMER-ID
013100*            COUNTER AND THE TABLE-SEARCH SUBSCRIPT ARE SINGLE
013200*            SCALARS BELONGING TO NO RECORD, SO THEY ARE CARRIED
013300*            AS 77-LEVEL ITEMS RATHER THAN GROUPED UNDER A 01.
013400*        *******************
013500 77  WS-TRAN-EOF-SW                  PIC X     VALUE 'N'.
013600     88  WS-TRAN-FILE-EOF            VALUE 'Y'.
013700 77  WS-NEXT-CUST-ID                 PIC S9(08) COMP-3 VALUE ZERO.
013800 77  WS-SUB1                         PIC S9(08) COMP   VALUE ZERO.
013900*
014000*
014100 01  SYSTEM-DATE-AND-TIME.
014200     05  WS-CURRENT-DATE.
014300         10  WS-CURR-YEAR            PIC 9(04).
014400         10  WS-CURR-MONTH           PIC 9(02).
014500         10  WS-CURR-DAY             PIC 9(02).
014600     05  WS-CURRENT-TIME             PIC 9(08).
014700     05  FILLER                      PIC X(04) VALUE SPACES.
014800*--------------------------------------------------------------*
014900*    ALTERNATE VIEW OF THE TIME OF DAY - HOUR/MINUTE BROKEN OUT *
015000*    FOR THE REPORT HEADING PARAGRAPH.  THE SECONDS/HUNDREDTHS  *
015100*    RETURNED BY ACCEPT FROM TIME ARE NOT NEEDED ON THE REPORT. *
015200*--------------------------------------------------------------*
015300 01  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.
015400     05  WS-CURR-HOUR                PIC 9(02).
015500     05  WS-CURR-MINUTE              PIC 9(02).
015600     05  FILLER                      PIC 9(04).
015700*
015800*        *******************
015900*            FILE STATUS BYTES FOR THE FOUR FILES, THE CURRENT
016000*            REQUEST'S REJECT REASON, TWO CONDITION SWITCHES,
016100*            AND THE TALLIED LENGTHS 620-EDIT-NAME-AND-PHONE
016200*            USES TO VALIDATE NAME AND PHONE FIELDS.
016300*        *******************
016400 01  WS-FIELDS.
016500     05  WS-CUSTFILE-STATUS         PIC X(02).
016600         88  CUSTFILE-OK            VALUE '00'.
016700         88  CUSTFILE-EOF           VALUE '10'.
016800     05  WS-CUSTOUT-STATUS          PIC X(02).
016900         88  CUSTOUT-OK             VALUE '00'.
017000     05  WS-TRANFILE-STATUS         PIC X(02).
017100         88  TRANFILE-OK            VALUE '00'.
017200         88  TRANFILE-EOF           VALUE '10'.
017300     05  WS-RPTFILE-STATUS          PIC X(02).
017400         88  RPTFILE-OK             VALUE '00'.
017500*    SET BY WHICHEVER EDIT FAILED - 330-COUNT-REJECT-REASON
017600*    TESTS THIS TO BUMP THE RIGHT REJECT-COUNT-TABLE COUNTER.
017700     05  WS-REJECT-REASON           PIC X(13) VALUE SPACES.
017800*    SET BY 610-FIND-CUSTOMER - TRUE WHEN CQR-CUST-ID MATCHED
017900*    AN ENTRY ON CUSTOMER-TABLE.
018000     05  WS-FOUND-SW                PIC X     VALUE 'N'.
018100         88  WS-CUST-FOUND          VALUE 'Y'.
018200*    SET BY 631-CHECK-ONE-EMAIL - TRUE WHEN THE REQUEST'S EMAIL
018300*    ALREADY BELONGS TO A DIFFERENT, NON-DELETED CUSTOMER.
018400     05  WS-DUP-EMAIL-SW            PIC X     VALUE 'N'.
018500         88  WS-DUP-EMAIL-FOUND     VALUE 'Y'.
018600     05  WS-NAME-LEN                PIC S9(04) COMP VALUE ZERO.
018700     05  WS-PHONE-LEN               PIC S9(04) COMP VALUE ZERO.
018800     05  FILLER                     PIC X(04) VALUE SPACES.
018900*
019000*        *******************
019100*            REMAINING NON-77-LEVEL SCRATCH ITEM - THE ONLY ONE
019200*            THAT NATURALLY BELONGS WITH A CONTEXT (THE MATCHED
019300*            TABLE SUBSCRIPT FROM THE LAST 610-FIND-CUSTOMER
019400*            CALL), SO IT STAYS GROUPED HERE RATHER THAN BEING
019500*            MADE A FOURTH 77-LEVEL ITEM.
019600*        *******************
019700 01  WORK-VARIABLES.
019800     05  WS-MATCH-IDX               PIC S9(08) COMP   VALUE ZERO.
019900     05  FILLER                     PIC X(04) VALUE SPACES.
020000*
020100*        *******************
020200*            RUN-WIDE COUNTS PRINTED ON THE SUMMARY REPORT BY
020300*            850-REPORT-TRAN-STATS.
020400*        *******************
020500 01  REPORT-TOTALS.
020600     05  NUM-ADDED                  PIC S9(07) COMP-3 VALUE ZERO.
020700     05  NUM-UPDATED                PIC S9(07) COMP-3 VALUE ZERO.
020800     05  NUM-DELETED                PIC S9(07) COMP-3 VALUE ZERO.
020900     05  NUM-REJECTED               PIC S9(07) COMP-3 VALUE ZERO.
021000     05  FILLER                     PIC X(04) VALUE SPACES.
021100*
021200*        *******************
021300*            ONE COUNTER PER REJECT REASON CODE, BUMPED BY
021400*            330-COUNT-REJECT-REASON AND PRINTED ON THE
021500*            REJECTED-REQUESTS SECTION OF THE SUMMARY REPORT.
021600*        *******************
021700 01  REJECT-COUNT-TABLE.
021800*    THE EMAIL ON THE REQUEST ALREADY BELONGS TO ANOTHER,
021900*    NON-DELETED CUSTOMER.
022000     05  RCT-DUP-EMAIL              PIC S9(07) COMP-3 VALUE ZERO.
022100*    FIRST OR LAST NAME WAS BLANK OR UNDER 2 CHARACTERS.
022200     05  RCT-BAD-NAME               PIC S9(07) COMP-3 VALUE ZERO.
022300*    PHONE WAS SUPPLIED BUT NOT 10-11 NUMERIC DIGITS.
022400     05  RCT-BAD-PHONE              PIC S9(07) COMP-3 VALUE ZERO.
022500*    AN UPDATE OR DELETE NAMED A CUST-ID NOT ON THE TABLE.
022600     05  RCT-NOTFOUND               PIC S9(07) COMP-3 VALUE ZERO.
022700*    CQR-FUNCTION WAS NONE OF ADD/UPDATE/DELETE.
022800     05  RCT-BAD-FUNCTION           PIC S9(07) COMP-3 VALUE ZERO.
022900     05  FILLER                     PIC X(04) VALUE SPACES.
023000*
023100*        *******************
023200*            CUSTOMER TABLE - LOADED ASCENDING BY CUST-ID FROM
023300*            CUSTFILE.  ADDED ENTRIES ARE APPENDED AT THE HIGH
023400*            END (NEW CUST-ID VALUES ARE ALWAYS ASSIGNED HIGHER
023500*            THAN ANY ID ALREADY ON FILE), SO ASCENDING ORDER IS
023600*            NEVER DISTURBED.  DELETED ENTRIES ARE FLAGGED, NOT
023700*            REMOVED - SEE THE AMENDMENT HISTORY, BK-0355.
023800*        *******************
023900 01  CUSTOMER-TABLE.
024000     05  CT-COUNT                   PIC S9(08) COMP VALUE ZERO.
024100*    SEARCH ALL REQUIRES ASCENDING KEY ORDER ON CT-CUST-ID -
024200*    PRESERVED BY LOADING FROM AN ALREADY-SEQUENCED CUSTFILE
024300*    AND BY ALWAYS APPENDING NEW ENTRIES AT THE HIGH END.
024400     05  CT-ENTRY OCCURS 0 TO 20000 TIMES
024500             DEPENDING ON CT-COUNT
024600             ASCENDING KEY IS CT-CUST-ID
024700             INDEXED BY CT-IDX.
024800         10  CT-CUST-ID             PIC 9(06).
024900         10  CT-FIRST-NAME          PIC X(20).
025000         10  CT-LAST-NAME           PIC X(20).
025100*        UNIQUENESS OF A NON-DELETED CT-EMAIL ACROSS THE WHOLE
025200*        TABLE IS ENFORCED BY 630/631-CHECK-...-EMAIL.
025300         10  CT-EMAIL               PIC X(40).
025400         10  CT-PHONE               PIC X(11).
025500         10  CT-ADDRESS             PIC X(50).
025600*        EVERY CUSTOMER IS A USER; ADMIN IS AN ADDITIONAL ROLE
025700*        GRANTED ON TOP - SEE BK-0119.
025800         10  CT-ROLE-USER           PIC X(01).
025900         10  CT-ROLE-ADMIN          PIC X(01).
026000*        FLAGGED, NOT PHYSICALLY REMOVED, ON A DELETE REQUEST -
026100*        SEE BK-0355 IN THE AMENDMENT HISTORY.
026200         10  CT-DELETED-SW          PIC X(01).
026300             88  CT-IS-DELETED      VALUE 'Y'.
026400         10  FILLER                 PIC X(04) VALUE SPACES.
026500*
026600****************************************************************
026700*    REPORT PRINT LINES                                        *
026800****************************************************************
026900*    REPORT TITLE LINE, WRITTEN ONCE BY 800-INIT-REPORT - THE
027000*    RUN DATE AND TIME OF DAY, NOT ANY REQUEST'S OWN DATE.
027100 01  RPT-HEADER1.
027200     05  FILLER                     PIC X(01)  VALUE SPACE.
027300     05  FILLER                     PIC X(30)
027400         VALUE 'DAILY CUSTOMER MAINTENANCE - '.
027500     05  RPT1-DATE.
027600         10  RPT1-MM                PIC 9(02).
027700         10  FILLER                 PIC X(01)  VALUE '/'.
027800         10  RPT1-DD                PIC 9(02).
027900         10  FILLER                 PIC X(01)  VALUE '/'.
028000         10  RPT1-YYYY              PIC 9(04).
028100     05  FILLER                     PIC X(05)  VALUE '  AT '.
028200     05  RPT1-TIME.
028300         10  RPT1-HH                PIC 9(02).
028400         10  FILLER                 PIC X(01)  VALUE ':'.
028500         10  RPT1-MN                PIC 9(02).
028600     05  FILLER                     PIC X(81)  VALUE SPACES.
028700*
028800*        *******************
028900*            ONE LINE PER TRANSACTION - WRITTEN BY EITHER
029000*            298-WRITE-TRAN-LINE (ACCEPTED) OR
029100*            299-REPORT-BAD-TRAN (REJECTED, WITH RPT2-REASON
029200*            FILLED IN FROM WS-REJECT-REASON).
029300*        *******************
029400 01  RPT-TRAN-DETAIL1.
029500     05  FILLER                     PIC X(01)  VALUE SPACE.
029600     05  RPT2-FUNCTION              PIC X(09).
029700     05  FILLER                     PIC X(02)  VALUE SPACES.
029800     05  RPT2-CUST-ID               PIC 9(06).
029900     05  FILLER                     PIC X(02)  VALUE SPACES.
030000     05  RPT2-NAME                  PIC X(41).
030100*    'ACCEPTED' OR 'REJECTED'.
030200     05  RPT2-STATUS                PIC X(10).
030300*    BLANK ON AN ACCEPTED LINE; THE REJECT REASON CODE OTHERWISE.
030400     05  RPT2-REASON                PIC X(13).
030500     05  FILLER                     PIC X(48)  VALUE SPACES.
030600*
030700*    SECTION HEADING FOR THE END-OF-RUN SUMMARY, PRINTED ONCE BY
030800*    850-REPORT-TRAN-STATS AFTER THE LAST TRANSACTION DETAIL LINE.
030900 01  RPT-STATS-HDR1.
031000     05  FILLER                     PIC X(01)  VALUE SPACE.
031100     05  FILLER                     PIC X(30)
031200         VALUE 'CUSTOMER MAINTENANCE SUMMARY'.
031300     05  FILLER                     PIC X(101) VALUE SPACES.
031400*
031500*    UNDERSCORE RULE BELOW THE SUMMARY TITLE.
031600 01  RPT-STATS-HDR2.
031700     05  FILLER                     PIC X(01)  VALUE SPACE.
031800     05  FILLER                     PIC X(30)
031900         VALUE '----------------------------'.
032000     05  FILLER                     PIC X(101) VALUE SPACES.
032100*
032200*    ONE LINE PER COUNTER - ADDED/UPDATED/DELETED/REJECTED
032300*    TOTALS, THEN THE REJECT-REASON BREAKOUT.
032400 01  RPT-STATS-DETAIL.
032500     05  FILLER                     PIC X(01)  VALUE SPACE.
032600     05  RPT3-LABEL                 PIC X(30).
032700*    RPT3-COUNT HOLDS WHATEVER COUNTER IS BEING PRINTED ON THIS
032800*    LINE - MOVED IN FRESH EACH TIME BY 850-REPORT-TRAN-STATS.
032900     05  RPT3-COUNT                 PIC ZZZ,ZZ9.
033000     05  FILLER                     PIC X(94)  VALUE SPACES.
033100*
033200****************************************************************
033300*    I/O BUFFER RECORD - CUSTOMER MASTER LAYOUT, USED BY THE     *
033400*    LOAD AND REWRITE PARAGRAPHS.                                *
033500****************************************************************
033600 COPY CUSTREC.
033700*
033800****************************************************************
033900 LINKAGE SECTION.
034000****************************************************************
034100*    NONE - CUSTMAINT RUNS AS A STAND-ALONE BATCH STEP.        *
034200****************************************************************
034300 PROCEDURE DIVISION.
034400****************************************************************
034500*
034600*        *******************
034700*            JOB-STEP DRIVER - OPENS EVERYTHING, LOADS THE CUSTOMER MASTER INTO
034800*            CUSTOMER-TABLE, PRIMES THE REPORT HEADING, THEN DRIVES THE REQUEST
034900*            FILE ONE TRANSACTION AT A TIME UNTIL END OF FILE.  THE UPDATED
035000*            MASTER IS THEN REWRITTEN AND THE SUMMARY REPORT PRINTED BEFORE
035100*            EVERY FILE IS CLOSED AND CONTROL RETURNS TO THE OPERATING SYSTEM.
035200*        *******************
035300*        *******************
035400*            OVERALL RUN CONTROL - OPEN, LOAD THE MASTER INTO CORE, PRIME THE
035500*            REPORT, THEN APPLY EVERY REQUEST BEFORE REWRITING THE MASTER AND
035600*            PRINTING THE SUMMARY.  THE MASTER MUST BE FULLY LOADED BEFORE THE
035700*            FIRST REQUEST IS APPLIED SINCE THE DUP-EMAIL CHECK SCANS THE
035800*            WHOLE TABLE.
035900*        *******************
036000 000-MAIN.
036100     PERFORM 700-OPEN-FILES THRU 700-EXIT.
036200     PERFORM 705-LOAD-CUSTOMER-TABLE THRU 705-EXIT.
036300     PERFORM 800-INIT-REPORT THRU 800-EXIT.
036400
036500*    PRIMING READ - THE LOOP BELOW IS A TEST-AT-TOP UNTIL, SO THE
036600*    FIRST REQUEST HAS TO BE ON HAND BEFORE THE LOOP BEGINS.
036700     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
036800     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
036900         UNTIL WS-TRAN-FILE-EOF.
037000
037100     PERFORM 740-WRITE-CUSTOMER-MASTER THRU 740-EXIT.
037200     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.
037300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
037400
037500     GOBACK.
037600
037700*        *******************
037800*            ONE PASS OF THE TRANSACTION LOOP - CLEARS THE REJECT REASON, ROUTES
037900*            THE REQUEST TO ITS FUNCTION-SPECIFIC PARAGRAPH BY CQR-FUNCTION,
038000*            THEN READS THE NEXT REQUEST BEFORE RETURNING TO 000-MAIN'S LOOP.
038100*        *******************
038200 100-PROCESS-TRANSACTIONS.
038300     MOVE SPACES TO WS-REJECT-REASON.
038400     EVALUATE TRUE
038500         WHEN CQR-IS-ADD
038600             PERFORM 210-PROCESS-ADD-TRAN THRU 210-EXIT
038700         WHEN CQR-IS-UPDATE
038800             PERFORM 200-PROCESS-UPDATE-TRAN THRU 200-EXIT
038900         WHEN CQR-IS-DELETE
039000             PERFORM 220-PROCESS-DELETE-TRAN THRU 220-EXIT
039100         WHEN OTHER
039200             MOVE 'BAD-FUNCTION' TO WS-REJECT-REASON
039300             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
039400     END-EVALUATE.
039500
039600     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
039700 100-EXIT.
039800     EXIT.
039900
040000*        *******************
040100*            APPLIES A CHANGE REQUEST.  THE CUSTOMER MUST ALREADY BE ON THE
040200*            TABLE OR THE REQUEST IS REJECTED NOTFOUND.  NAME AND PHONE ARE RE-
040300*            EDITED THE SAME AS ON AN ADD, AND A CHANGED EMAIL IS RE-CHECKED
040400*            FOR A DUPLICATE ELSEWHERE ON THE TABLE BEFORE BEING APPLIED.
040500*        *******************
040600 200-PROCESS-UPDATE-TRAN.
040700     PERFORM 610-FIND-CUSTOMER THRU 610-EXIT.
040800     IF NOT WS-CUST-FOUND
040900         MOVE 'NOTFOUND' TO WS-REJECT-REASON
041000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
041100         GO TO 200-EXIT
041200     END-IF.
041300     MOVE WS-MATCH-IDX TO WS-SUB1.
041400
041500     PERFORM 620-EDIT-NAME-AND-PHONE THRU 620-EXIT.
041600     IF WS-REJECT-REASON NOT = SPACES
041700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
041800         GO TO 200-EXIT
041900     END-IF.
042000
042100     PERFORM 630-CHECK-DUP-EMAIL THRU 630-EXIT.
042200     IF WS-DUP-EMAIL-FOUND
042300         MOVE 'DUP-EMAIL' TO WS-REJECT-REASON
042400         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
042500         GO TO 200-EXIT
042600     END-IF.
042700
042800*    WS-SUB1 STILL HOLDS THE MATCH INDEX SET ABOVE - EVERY FIELD
042900*    ON THE REQUEST OVERLAYS THE EXISTING TABLE ENTRY IN PLACE,
043000*    NO MATTER WHICH FIELDS THE REQUESTER ACTUALLY CHANGED.
043100     MOVE CQR-FIRST-NAME TO CT-FIRST-NAME(WS-SUB1).
043200     MOVE CQR-LAST-NAME  TO CT-LAST-NAME(WS-SUB1).
043300     MOVE CQR-EMAIL      TO CT-EMAIL(WS-SUB1).
043400     MOVE CQR-PHONE      TO CT-PHONE(WS-SUB1).
043500     MOVE CQR-ADDRESS    TO CT-ADDRESS(WS-SUB1).
043600*    ROLE IS THE ONE FIELD LEFT ALONE WHEN THE REQUEST DOES NOT
043700*    SUPPLY IT - EVERY OTHER FIELD IS UNCONDITIONALLY REPLACED.
043800     IF NOT CQR-ROLE-NOT-SUPPLIED
043900         IF CQR-ADMIN-REQUESTED
044000             MOVE 'Y' TO CT-ROLE-ADMIN(WS-SUB1)
044100         ELSE
044200             MOVE 'N' TO CT-ROLE-ADMIN(WS-SUB1)
044300         END-IF
044400     END-IF.
044500
044600     ADD +1 TO NUM-UPDATED.
044700     PERFORM 298-WRITE-TRAN-LINE THRU 298-EXIT.
044800 200-EXIT.
044900     EXIT.
045000
045100*        *******************
045200*            APPLIES AN ADD REQUEST.  NAME AND PHONE ARE EDITED, THE EMAIL IS
045300*            CHECKED FOR A DUPLICATE ACROSS THE WHOLE TABLE, AND - ONLY IF BOTH
045400*            PASS - A NEW ENTRY IS APPENDED AT CT-COUNT WITH THE NEXT-CUST-ID
045500*            COUNTER BUMPED TO ASSIGN THE NEW CUSTOMER NUMBER.
045600*        *******************
045700 210-PROCESS-ADD-TRAN.
045800     PERFORM 620-EDIT-NAME-AND-PHONE THRU 620-EXIT.
045900     IF WS-REJECT-REASON NOT = SPACES
046000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
046100         GO TO 210-EXIT
046200     END-IF.
046300
046400     MOVE ZERO TO WS-MATCH-IDX.
046500     PERFORM 630-CHECK-DUP-EMAIL THRU 630-EXIT.
046600     IF WS-DUP-EMAIL-FOUND
046700         MOVE 'DUP-EMAIL' TO WS-REJECT-REASON
046800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
046900         GO TO 210-EXIT
047000     END-IF.
047100
047200*    THE NEW ENTRY GOES ON AT CT-COUNT, ONE PAST THE CURRENT
047300*    END OF TABLE - THIS IS WHY 610-FIND-CUSTOMER'S SEARCH ALL
047400*    NEVER HAS TO WORRY ABOUT ADDS BREAKING ASCENDING ORDER.
047500     ADD +1 TO CT-COUNT.
047600     ADD +1 TO WS-NEXT-CUST-ID.
047700     MOVE WS-NEXT-CUST-ID TO CT-CUST-ID(CT-COUNT).
047800     MOVE CQR-FIRST-NAME  TO CT-FIRST-NAME(CT-COUNT).
047900     MOVE CQR-LAST-NAME   TO CT-LAST-NAME(CT-COUNT).
048000     MOVE CQR-EMAIL       TO CT-EMAIL(CT-COUNT).
048100     MOVE CQR-PHONE       TO CT-PHONE(CT-COUNT).
048200     MOVE CQR-ADDRESS     TO CT-ADDRESS(CT-COUNT).
048300     MOVE 'Y'             TO CT-ROLE-USER(CT-COUNT).
048400     MOVE 'N'             TO CT-DELETED-SW(CT-COUNT).
048500     IF CQR-ADMIN-REQUESTED
048600         MOVE 'Y' TO CT-ROLE-ADMIN(CT-COUNT)
048700     ELSE
048800         MOVE 'N' TO CT-ROLE-ADMIN(CT-COUNT)
048900     END-IF.
049000
049100     ADD +1 TO NUM-ADDED.
049200     PERFORM 298-WRITE-TRAN-LINE THRU 298-EXIT.
049300 210-EXIT.
049400     EXIT.
049500
049600*        *******************
049700*            APPLIES A DELETE REQUEST.  THE CUSTOMER MUST BE FOUND OR THE
049800*            REQUEST IS REJECTED NOTFOUND.  A FOUND CUSTOMER IS FLAGGED
049900*            DELETED IN PLACE RATHER THAN REMOVED - SEE BK-0355 ABOVE - SO
050000*            740-WRITE-CUSTOMER-MASTER CAN SIMPLY SKIP IT ON THE REWRITE.
050100*        *******************
050200 220-PROCESS-DELETE-TRAN.
050300     PERFORM 610-FIND-CUSTOMER THRU 610-EXIT.
050400     IF NOT WS-CUST-FOUND
050500         MOVE 'NOTFOUND' TO WS-REJECT-REASON
050600         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
050700         GO TO 220-EXIT
050800     END-IF.
050900
051000     MOVE 'Y' TO CT-DELETED-SW(WS-MATCH-IDX).
051100     ADD +1 TO NUM-DELETED.
051200     PERFORM 298-WRITE-TRAN-LINE THRU 298-EXIT.
051300 220-EXIT.
051400     EXIT.
051500
051600*        *******************
051700*            WRITES ONE ACCEPTED-TRANSACTION LINE TO CUSTRPT - FUNCTION, THE
051800*            AFFECTED CUST-ID (THE NEWLY ASSIGNED ID FOR AN ADD), THE
051900*            CUSTOMER'S NAME AS GIVEN ON THE REQUEST, AND A FIXED 'ACCEPTED'
052000*            STATUS SINCE A REJECTED REQUEST NEVER REACHES THIS PARAGRAPH.
052100*        *******************
052200 298-WRITE-TRAN-LINE.
052300     MOVE SPACES TO RPT-TRAN-DETAIL1.
052400     EVALUATE TRUE
052500         WHEN CQR-IS-ADD    MOVE 'ADD'    TO RPT2-FUNCTION
052600         WHEN CQR-IS-UPDATE MOVE 'UPDATE' TO RPT2-FUNCTION
052700         WHEN CQR-IS-DELETE MOVE 'DELETE' TO RPT2-FUNCTION
052800     END-EVALUATE.
052900*    AN ADD REQUEST CARRIES NO CUST-ID OF ITS OWN - THE ID PRINTED
053000*    IS THE ONE 210-PROCESS-ADD-TRAN JUST ASSIGNED OUT OF
053100*    WS-NEXT-CUST-ID.
053200     IF CQR-IS-ADD
053300         MOVE WS-NEXT-CUST-ID TO RPT2-CUST-ID
053400     ELSE
053500         MOVE CQR-CUST-ID TO RPT2-CUST-ID
053600     END-IF.
053700     STRING CQR-FIRST-NAME DELIMITED BY SPACE
053800            ' '            DELIMITED BY SIZE
053900            CQR-LAST-NAME  DELIMITED BY SPACE
054000            INTO RPT2-NAME.
054100     MOVE 'ACCEPTED' TO RPT2-STATUS.
054200     MOVE SPACES TO RPT2-REASON.
054300     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.
054400 298-EXIT.
054500     EXIT.
054600
054700*        *******************
054800*            WRITES ONE REJECTED-TRANSACTION LINE TO CUSTRPT AND BUMPS BOTH
054900*            THE OVERALL REJECT COUNT AND THE REASON-SPECIFIC COUNTER IN
055000*            REJECT-COUNT-TABLE VIA 330-COUNT-REJECT-REASON.
055100*        *******************
055200 299-REPORT-BAD-TRAN.
055300     ADD +1 TO NUM-REJECTED.
055400     PERFORM 330-COUNT-REJECT-REASON THRU 330-EXIT.
055500     MOVE SPACES TO RPT-TRAN-DETAIL1.
055600*    WHEN OTHER CATCHES A REQUEST WHOSE FUNCTION CODE WAS NOT
055700*    RECOGNIZED AT ALL - THE ONLY CASE THAT CAN REACH THIS
055800*    PARAGRAPH WITHOUT HAVING MATCHED ONE OF THE THREE 88-LEVELS.
055900     EVALUATE TRUE
056000         WHEN CQR-IS-ADD    MOVE 'ADD'    TO RPT2-FUNCTION
056100         WHEN CQR-IS-UPDATE MOVE 'UPDATE' TO RPT2-FUNCTION
056200         WHEN CQR-IS-DELETE MOVE 'DELETE' TO RPT2-FUNCTION
056300         WHEN OTHER         MOVE '???'    TO RPT2-FUNCTION
056400     END-EVALUATE.
056500*    UNLIKE THE ACCEPTED-LINE CASE, A REJECT ALWAYS PRINTS THE
056600*    REQUEST'S OWN CUST-ID AS GIVEN - EVEN A NOTFOUND REJECT SO
056700*    THE OPERATOR CAN SEE WHICH ID DID NOT MATCH.
056800     MOVE CQR-CUST-ID TO RPT2-CUST-ID.
056900     STRING CQR-FIRST-NAME DELIMITED BY SPACE
057000            ' '            DELIMITED BY SIZE
057100            CQR-LAST-NAME  DELIMITED BY SPACE
057200            INTO RPT2-NAME.
057300     MOVE 'REJECTED'      TO RPT2-STATUS.
057400     MOVE WS-REJECT-REASON TO RPT2-REASON.
057500     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.
057600 299-EXIT.
057700     EXIT.
057800
057900*        *******************
058000*            BUMPS THE MATCHING COUNTER IN REJECT-COUNT-TABLE SO THE SUMMARY
058100*            REPORT CAN BREAK REJECTS OUT BY REASON CODE.
058200*        *******************
058300 330-COUNT-REJECT-REASON.
058400     EVALUATE WS-REJECT-REASON
058500         WHEN 'DUP-EMAIL'    ADD +1 TO RCT-DUP-EMAIL
058600         WHEN 'BAD-NAME'     ADD +1 TO RCT-BAD-NAME
058700         WHEN 'BAD-PHONE'    ADD +1 TO RCT-BAD-PHONE
058800         WHEN 'NOTFOUND'     ADD +1 TO RCT-NOTFOUND
058900         WHEN 'BAD-FUNCTION' ADD +1 TO RCT-BAD-FUNCTION
059000     END-EVALUATE.
059100 330-EXIT.
059200     EXIT.
059300
059400*        *******************
059500*            SEARCHES THE IN-CORE CUSTOMER TABLE FOR CQR-CUST-ID AND SETS
059600*            WS-FOUND-SW.  ON A HIT THE MATCHING SUBSCRIPT IS LEFT IN
059700*            WS-MATCH-IDX FOR THE CALLER TO USE ON AN UPDATE OR DELETE.
059800*        *******************
059900 610-FIND-CUSTOMER.
060000     MOVE 'N' TO WS-FOUND-SW.
060100     MOVE ZERO TO WS-MATCH-IDX.
060200*    SEARCH ALL RELIES ON CT-ENTRY BEING KEPT IN ASCENDING
060300*    CT-CUST-ID ORDER - TRUE SINCE ADDS ARE ALWAYS APPENDED
060400*    WITH A HIGHER ID THAN ANY EXISTING ENTRY.
060500     IF CT-COUNT > ZERO
060600         SEARCH ALL CT-ENTRY
060700             WHEN CT-CUST-ID(CT-IDX) = CQR-CUST-ID
060800                 MOVE 'Y'      TO WS-FOUND-SW
060900*                SET, NOT MOVE - CT-IDX IS AN INDEX, NOT A
061000*                DISPLAY OR COMP FIELD.
061100                 SET WS-MATCH-IDX TO CT-IDX
061200         END-SEARCH
061300     END-IF.
061400 610-EXIT.
061500     EXIT.
061600
061700*        *******************
061800*            EDITS THE FIRST AND LAST NAME (EACH AT LEAST 2 CHARACTERS) AND,
061900*            WHEN GIVEN, THE PHONE NUMBER (10 OR 11 NUMERIC DIGITS) - SEE
062000*            BK-0421, PHONE ITSELF IS OPTIONAL BUT ITS FORMAT IS STILL EDITED
062100*            WHEN THE REQUEST SUPPLIES ONE.
062200*        *******************
062300 620-EDIT-NAME-AND-PHONE.
062400     MOVE SPACES TO WS-REJECT-REASON.
062500*    WS-NAME-LEN COUNTS CHARACTERS BEFORE THE FIRST SPACE - A
062600*    ONE-CHARACTER NAME OR A COMPLETELY BLANK NAME BOTH FAIL
062700*    THE "AT LEAST 2 CHARACTERS" TEST BELOW.
062800     INSPECT CQR-FIRST-NAME TALLYING WS-NAME-LEN
062900             FOR CHARACTERS BEFORE INITIAL SPACE.
063000     IF WS-NAME-LEN < 2
063100         MOVE 'BAD-NAME' TO WS-REJECT-REASON
063200         GO TO 620-EXIT
063300     END-IF.
063400     MOVE ZERO TO WS-NAME-LEN.
063500     INSPECT CQR-LAST-NAME  TALLYING WS-NAME-LEN
063600             FOR CHARACTERS BEFORE INITIAL SPACE.
063700     IF WS-NAME-LEN < 2
063800         MOVE 'BAD-NAME' TO WS-REJECT-REASON
063900         GO TO 620-EXIT
064000     END-IF.
064100
064200*    BK-0421 - BLANK PHONE IS NO LONGER A REJECT, IT IS SIMPLY
064300*    LEFT UNEDITED AND UNCHANGED ON THE TABLE ENTRY.
064400     IF CQR-PHONE = SPACES
064500         GO TO 620-EXIT
064600     END-IF.
064700     MOVE ZERO TO WS-PHONE-LEN.
064800     INSPECT CQR-PHONE TALLYING WS-PHONE-LEN
064900             FOR CHARACTERS BEFORE INITIAL SPACE.
065000     IF WS-PHONE-LEN < 10 OR WS-PHONE-LEN > 11
065100         MOVE 'BAD-PHONE' TO WS-REJECT-REASON
065200         GO TO 620-EXIT
065300     END-IF.
065400     IF CQR-PHONE(1:WS-PHONE-LEN) NOT NUMERIC
065500         MOVE 'BAD-PHONE' TO WS-REJECT-REASON
065600     END-IF.
065700 620-EXIT.
065800     EXIT.
065900
066000*        *******************
066100*            DRIVES 631-CHECK-ONE-EMAIL ACROSS THE WHOLE CUSTOMER TABLE - SEE
066200*            BK-0288, A POSITIONED READ CANNOT CATCH A DUPLICATE ANYWHERE BUT
066300*            THE CURRENT MATCH, SO THE FULL TABLE IS SCANNED EVERY TIME.
066400*        *******************
066500 630-CHECK-DUP-EMAIL.
066600     MOVE 'N' TO WS-DUP-EMAIL-SW.
066700     PERFORM 631-CHECK-ONE-EMAIL THRU 631-EXIT
066800         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > CT-COUNT.
066900 630-EXIT.
067000     EXIT.
067100
067200*        *******************
067300*            ONE TABLE ENTRY'S SHARE OF THE DUPLICATE-EMAIL CHECK - A DELETED
067400*            ENTRY NEVER COUNTS AS A DUPLICATE, AND ON AN UPDATE THE CUSTOMER'S
067500*            OWN EXISTING ENTRY (WS-MATCH-IDX) IS EXCLUDED FROM THE COMPARE.
067600*        *******************
067700 631-CHECK-ONE-EMAIL.
067800     IF NOT CT-IS-DELETED(WS-SUB1)
067900         AND CT-EMAIL(WS-SUB1) = CQR-EMAIL
068000         AND WS-SUB1 NOT = WS-MATCH-IDX
068100             MOVE 'Y' TO WS-DUP-EMAIL-SW
068200     END-IF.
068300 631-EXIT.
068400     EXIT.
068500
068600*        *******************
068700*            OPENS EVERY FILE THIS PROGRAM TOUCHES.  ONLY CUSTFILE'S OPEN IS
068800*            CHECKED - A BAD OPEN ON THE MASTER MEANS THERE IS NOTHING TO
068900*            MAINTAIN, SO THE RUN IS FORCED STRAIGHT TO END OF FILE.
069000*        *******************
069100 700-OPEN-FILES.
069200     OPEN INPUT  CUSTOMER-FILE
069300          OUTPUT CUSTOMER-FILE-OUT
069400          INPUT  TRANSACTION-FILE
069500          OUTPUT REPORT-FILE.
069600     IF NOT CUSTFILE-OK
069700         DISPLAY 'CUSTMAINT - CUSTFILE OPEN ERROR ' WS-CUSTFILE-STATUS
069800         MOVE 16 TO RETURN-CODE
069900         SET WS-TRAN-FILE-EOF TO TRUE
070000     END-IF.
070100 700-EXIT.
070200     EXIT.
070300
070400*        *******************
070500*            READS CUSTFILE ENTIRELY INTO CUSTOMER-TABLE SO 610-FIND-CUSTOMER
070600*            AND THE DUPLICATE-EMAIL CHECK NEVER NEED A SEPARATE DISK READ
070700*            WHILE TRANSACTIONS ARE BEING APPLIED.
070800*        *******************
070900 705-LOAD-CUSTOMER-TABLE.
071000     MOVE ZERO TO WS-NEXT-CUST-ID.
071100     PERFORM 706-READ-ONE-CUSTOMER THRU 706-EXIT
071200         UNTIL CUSTFILE-EOF.
071300 705-EXIT.
071400     EXIT.
071500
071600*        *******************
071700*            READS ONE CUSTFILE RECORD INTO THE NEXT CUSTOMER-TABLE ENTRY AND
071800*            TRACKS THE HIGHEST CUST-ID SEEN SO FAR IN WS-NEXT-CUST-ID - THE
071900*            STARTING POINT FOR ASSIGNING NEW CUSTOMER NUMBERS ON AN ADD.
072000*        *******************
072100 706-READ-ONE-CUSTOMER.
072200     READ CUSTOMER-FILE INTO CUST-REC
072300         AT END
072400             SET CUSTFILE-EOF TO TRUE
072500             GO TO 706-EXIT
072600     END-READ.
072700     ADD +1 TO CT-COUNT.
072800     MOVE CUST-ID          TO CT-CUST-ID(CT-COUNT).
072900     MOVE CUST-FIRST-NAME  TO CT-FIRST-NAME(CT-COUNT).
073000     MOVE CUST-LAST-NAME   TO CT-LAST-NAME(CT-COUNT).
073100     MOVE CUST-EMAIL       TO CT-EMAIL(CT-COUNT).
073200     MOVE CUST-PHONE       TO CT-PHONE(CT-COUNT).
073300     MOVE CUST-ADDRESS     TO CT-ADDRESS(CT-COUNT).
073400     MOVE CUST-ROLE-USER   TO CT-ROLE-USER(CT-COUNT).
073500     MOVE CUST-ROLE-ADMIN  TO CT-ROLE-ADMIN(CT-COUNT).
073600     MOVE 'N'              TO CT-DELETED-SW(CT-COUNT).
073700*    A RUNNING HIGH-WATER MARK, NOT A COUNT - THE MASTER FILE
073800*    IS ALREADY IN CUST-ID ORDER SO THE LAST RECORD READ HOLDS
073900*    THE ANSWER, BUT THE COMPARE COSTS NOTHING AND DOES NOT
074000*    DEPEND ON THAT ORDERING HOLDING TRUE.
074100     IF CUST-ID > WS-NEXT-CUST-ID
074200         MOVE CUST-ID TO WS-NEXT-CUST-ID
074300     END-IF.
074400 706-EXIT.
074500     EXIT.
074600
074700*        *******************
074800*            READS THE NEXT CUSTOMER MAINTENANCE REQUEST.  AT END SETS
074900*            WS-TRAN-FILE-EOF SO 000-MAIN'S LOOP STOPS.
075000*        *******************
075100 710-READ-TRAN-FILE.
075200     READ TRANSACTION-FILE
075300         AT END
075400             SET WS-TRAN-FILE-EOF TO TRUE
075500     END-READ.
075600 710-EXIT.
075700     EXIT.
075800
075900*        *******************
076000*            DRIVES 741-WRITE-ONE-CUSTOMER ACROSS THE WHOLE IN-CORE TABLE ONCE
076100*            EVERY REQUEST HAS BEEN APPLIED, PRODUCING THE UPDATED CUSTOUT
076200*            MASTER IN ASCENDING CUST-ID ORDER.
076300*        *******************
076400 740-WRITE-CUSTOMER-MASTER.
076500     PERFORM 741-WRITE-ONE-CUSTOMER THRU 741-EXIT
076600         VARYING WS-SUB1 FROM 1 BY 1
076700         UNTIL WS-SUB1 > CT-COUNT.
076800 740-EXIT.
076900     EXIT.
077000
077100*        *******************
077200*            MOVES ONE TABLE ENTRY BACK INTO CUST-REC AND WRITES IT - UNLESS
077300*            THE ENTRY IS FLAGGED DELETED, IN WHICH CASE IT IS SIMPLY SKIPPED
077400*            AND DROPS OUT OF THE REWRITTEN MASTER.
077500*        *******************
077600 741-WRITE-ONE-CUSTOMER.
077700*    A DELETED ENTRY NEVER LEAVES CUSTOMER-TABLE - IT IS SKIPPED
077800*    HERE, AT REWRITE TIME, RATHER THAN BEING COMPACTED OUT OF
077900*    THE TABLE DURING THE RUN.  SEE BK-0355 ABOVE.
078000     IF CT-IS-DELETED(WS-SUB1)
078100         GO TO 741-EXIT
078200     END-IF.
078300     INITIALIZE CUST-REC.
078400     MOVE CT-CUST-ID(WS-SUB1)     TO CUST-ID.
078500     MOVE CT-FIRST-NAME(WS-SUB1)  TO CUST-FIRST-NAME.
078600     MOVE CT-LAST-NAME(WS-SUB1)   TO CUST-LAST-NAME.
078700     MOVE CT-EMAIL(WS-SUB1)       TO CUST-EMAIL.
078800     MOVE CT-PHONE(WS-SUB1)       TO CUST-PHONE.
078900     MOVE CT-ADDRESS(WS-SUB1)     TO CUST-ADDRESS.
079000     MOVE CT-ROLE-USER(WS-SUB1)   TO CUST-ROLE-USER.
079100     MOVE CT-ROLE-ADMIN(WS-SUB1)  TO CUST-ROLE-ADMIN.
079200     WRITE CUST-REC-OUT FROM CUST-REC.
079300 741-EXIT.
079400     EXIT.
079500
079600*        *******************
079700*            CLOSES EVERY FILE THIS PROGRAM OPENED.
079800*        *******************
079900 790-CLOSE-FILES.
080000     CLOSE CUSTOMER-FILE
080100           CUSTOMER-FILE-OUT
080200           TRANSACTION-FILE
080300           REPORT-FILE.
080400 790-EXIT.
080500     EXIT.
080600
080700*        *******************
080800*            WRITES THE REPORT TITLE LINE, STAMPED WITH THE RUN DATE AND TIME
080900*            OF DAY RATHER THAN ANY TRANSACTION DATE ON THE REQUEST FILE.
081000*        *******************
081100 800-INIT-REPORT.
081200     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
081300     ACCEPT WS-CURRENT-TIME FROM TIME.
081400     MOVE WS-CURR-MONTH TO RPT1-MM.
081500     MOVE WS-CURR-DAY   TO RPT1-DD.
081600     MOVE WS-CURR-YEAR  TO RPT1-YYYY.
081700     MOVE WS-CURR-HOUR   TO RPT1-HH.
081800     MOVE WS-CURR-MINUTE TO RPT1-MN.
081900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
082000 800-EXIT.
082100     EXIT.
082200
082300*        *******************
082400*            PRINTS THE END-OF-RUN SUMMARY - COUNTS OF ADDS, UPDATES, DELETES
082500*            AND TOTAL REJECTS, FOLLOWED BY THE REJECT-REASON BREAKOUT FROM
082600*            REJECT-COUNT-TABLE.
082700*        *******************
082800 850-REPORT-TRAN-STATS.
082900*    TITLE AND UNDERLINE - PRINTED ONCE, TWO LINES DOWN FROM
083000*    THE LAST DETAIL LINE WRITTEN.
083100     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
083200     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 1.
083300
083400*    FOUR ACTIVITY COUNTS - HOW MANY REQUESTS OF EACH KIND WERE
083500*    APPLIED, PLUS HOW MANY WERE REJECTED OUTRIGHT.
083600     MOVE 'CUSTOMERS ADDED'    TO RPT3-LABEL.
083700     MOVE NUM-ADDED            TO RPT3-COUNT.
083800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
083900
084000     MOVE 'CUSTOMERS UPDATED'  TO RPT3-LABEL.
084100     MOVE NUM-UPDATED          TO RPT3-COUNT.
084200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
084300
084400     MOVE 'CUSTOMERS DELETED'  TO RPT3-LABEL.
084500     MOVE NUM-DELETED          TO RPT3-COUNT.
084600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
084700
084800     MOVE 'TOTAL REJECTED'     TO RPT3-LABEL.
084900     MOVE NUM-REJECTED         TO RPT3-COUNT.
085000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
085100
085200*    THE FIVE REJECT-REASON LINES BELOW ADD UP TO TOTAL REJECTED
085300*    ABOVE - EACH COUNTER COMES STRAIGHT FROM REJECT-COUNT-TABLE,
085400*    BUMPED BY 330-COUNT-REJECT-REASON AS EACH REJECT WAS LOGGED.
085500     MOVE 'REJECTED - DUP EMAIL'   TO RPT3-LABEL.
085600     MOVE RCT-DUP-EMAIL            TO RPT3-COUNT.
085700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
085800
085900     MOVE 'REJECTED - BAD NAME'    TO RPT3-LABEL.
086000     MOVE RCT-BAD-NAME             TO RPT3-COUNT.
086100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
086200
086300     MOVE 'REJECTED - BAD PHONE'   TO RPT3-LABEL.
086400     MOVE RCT-BAD-PHONE            TO RPT3-COUNT.
086500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
086600
086700     MOVE 'REJECTED - NOT FOUND'   TO RPT3-LABEL.
086800     MOVE RCT-NOTFOUND             TO RPT3-COUNT.
086900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
087000
087100     MOVE 'REJECTED - BAD FUNCTION' TO RPT3-LABEL.
087200     MOVE RCT-BAD-FUNCTION          TO RPT3-COUNT.
087300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
087400 850-EXIT.
087500     EXIT.
