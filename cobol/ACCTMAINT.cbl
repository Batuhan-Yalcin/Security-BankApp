000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BANK                     ACM00010
000300* ALL RIGHTS RESERVED                                           ACM00020
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ACCTMAINT.
000700 AUTHOR.        R T MORALES.
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000900 DATE-WRITTEN.  02/17/95.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*                                                               *
001400*    PROGRAM:  ACCTMAINT                                       *
001500*                                                               *
001600*    ACCOUNT MASTER MAINTENANCE SUBROUTINE - CALLED WITH A      *
001700*    FUNCTION CODE (C=CREATE, U=UPDATE, D=DELETE), AN ACCOUNT   *
001800*    RECORD IN THE ACCTREC LAYOUT, AND THE CALLER'S IN-MEMORY   *
001900*    CUSTOMER-ID AND ACCOUNT-NUMBER TABLES (SO EXISTENCE AND    *
002000*    DUPLICATE CHECKS DO NOT REQUIRE ACCTMAINT TO OPEN ITS OWN  *
002100*    COPY OF CUSTFILE OR ACCTFILE).  ACCTMAINT NEVER OPENS A    *
002200*    FILE ITSELF - IT IS PURELY A VALIDATION AND FIELD-BUILDING *
002300*    ROUTINE, MEANT TO BE CALLED ONCE PER MAINTENANCE REQUEST   *
002400*    BY WHATEVER DRIVER PROGRAM IS RUNNING THE ACCOUNT          *
002500*    MAINTENANCE BATCH FOR THE DAY.                             *
002600*                                                               *
002700*    ON RETURN, RETURN-CD IS ZERO FOR AN ACCEPTED REQUEST       *
002800*    AND -1 FOR A REJECTED ONE, WITH REJECT-REASON HOLDING      *
002900*    ONE OF THE REASON CODES SET IN THE 100/200/300 PARAGRAPHS. *
003000*                                                               *
003100*****************************************************************
003200*     AMENDMENT HISTORY                                         *
003300*
003400*      DATE      INIT   REQ#      DESCRIPTION
003500*    --------   ------ -------  -------------------------------
003600*    02/17/95    RTM   BK-0132  ORIGINAL PROGRAM.
003700*    04/11/96    DAS   BK-0150  ACCOUNT-NUMBER GENERATION ADDED -
003800*                               ORIGINALLY THE CALLER ALWAYS
003900*                               SUPPLIED THE NUMBER.
004000*    01/22/99    KLP   BK-0201  Y2K - RUN-TIMESTAMP PASSED IN BY
004100*                               THE CALLER IS ALREADY 4-DIGIT
004200*                               YEAR, NO CHANGE REQUIRED.
004300*    08/11/06    RTM   BK-0340  DELETE NOW REJECTS ANY ACCOUNT
004400*                               WITH A BALANCE GREATER THAN
004500*                               ZERO - PREVIOUSLY ONLY EXACTLY
004600*                               ZERO WAS CHECKED, NEGATIVE
004700*                               BALANCES SLIPPED THROUGH.
004800*    11/02/09    JMH   BK-0388  GENERATED ACCOUNT NUMBER SUFFIX
004900*                               NOW MIXES IN A CALL COUNTER SO
005000*                               TWO REQUESTS ARRIVING IN THE
005100*                               SAME SECOND DO NOT COLLIDE.
005200*    05/19/17    JMH   BK-0481  ADDED 630-EDIT-ACCT-NUMBER-FORMAT
005300*                               TO CATCH A CALLER-SUPPLIED NUMBER
005400*                               THAT IS NOT 10-16 UPPERCASE
005500*                               LETTERS AND DIGITS - PREVIOUSLY
005600*                               ONLY THE DUPLICATE CHECK RAN.
005700*                               ACCT-NUMBER WIDENED 12 TO 16 IN
005800*                               ACCTREC TO HOLD THE FULL RANGE.
005900*                               ALSO DROPPED THE LINKAGE "LK-"
006000*                               PREFIX - NO OTHER PROGRAM IN THIS
006100*                               SHOP TAGS ITS LINKAGE FIELDS THAT
006200*                               WAY, TABLES RENAMED TO MATCH THE
006300*                               CT-/AT- STYLE ALREADY USED IN
006400*                               CUSTMAINT AND BANKPOST.
006500*    06/03/17    JMH   BK-0487  WS-SUB2, WS-DUP-FOUND-SW AND
006600*                               WS-CALL-COUNTER PULLED OUT OF
006700*                               WS-FIELDS/WS-RANDOM-AREA AND MADE
006800*                               STANDALONE 77-LEVEL ITEMS - SHOP
006900*                               STANDARD FOR SWITCHES, SUBSCRIPTS
007000*                               AND COUNTERS THAT DO NOT BELONG
007100*                               TO ANY RECORD.
007200****************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900****************************************************************
008000 DATA DIVISION.
008100 WORKING-STORAGE SECTION.
008200****************************************************************
008300*
008400*        *******************
008500*            STANDALONE 77-LEVEL SCRATCH ITEMS - THE TABLE-SEARCH
008600*            SUBSCRIPT, THE DUPLICATE-ACCOUNT SWITCH AND THE
008700*            SUFFIX-BUILDER CALL COUNTER ARE ALL SINGLE SCALARS
008800*            THAT BELONG TO NO RECORD, SO THEY ARE CARRIED AS
008900*            77-LEVEL ITEMS RATHER THAN BURIED INSIDE A 01 GROUP.
009000*        *******************
009100 77  WS-SUB2                         PIC S9(4) COMP VALUE ZERO.
009200 77  WS-DUP-FOUND-SW                 PIC X     VALUE 'N'.
009300     88  WS-DUP-FOUND                VALUE 'Y'.
009400 77  WS-CALL-COUNTER                 PIC S9(8) COMP VALUE ZERO.
009500*
009600 01  WS-FIELDS.
009700*    WS-MOD-IDX THROUGH WS-DIGIT-REM ARE ALL SCRATCH FOR
009800*    615-BUILD-ONE-SUFFIX-CHAR'S DIVIDE/COMPUTE ARITHMETIC -
009900*    NONE OF THEM CARRY A VALUE ACROSS CALLS TO THAT PARAGRAPH.
010000     05  WS-MOD-IDX                  PIC S9(4) COMP VALUE ZERO.
010100     05  WS-ALPHA-SUB                PIC S9(4) COMP VALUE ZERO.
010200     05  WS-DIGIT-SUM                PIC S9(4) COMP VALUE ZERO.
010300     05  WS-DIGIT-QUOT               PIC S9(4) COMP VALUE ZERO.
010400     05  WS-DIGIT-REM                PIC S9(4) COMP VALUE ZERO.
010500*    SET BY 610-FIND-OWNER, TESTED BY 100-CREATE-ACCOUNT.
010600     05  WS-OWNER-FOUND-SW           PIC X     VALUE 'N'.
010700         88  WS-OWNER-FOUND          VALUE 'Y'.
010800*    SET BY 630-EDIT-ACCT-NUMBER-FORMAT, TESTED BY 100-CREATE-
010900*    ACCOUNT AND 200-UPDATE-ACCOUNT.
011000     05  WS-BAD-FORMAT-SW            PIC X     VALUE 'N'.
011100         88  WS-BAD-FORMAT           VALUE 'Y'.
011200*    CHARACTERS BEFORE THE FIRST TRAILING SPACE IN ACCT-NUMBER -
011300*    MUST FALL BETWEEN 10 AND 16 OR THE FORMAT EDIT FAILS.
011400     05  WS-ACCTNUM-LEN              PIC S9(4) COMP VALUE ZERO.
011500     05  FILLER                      PIC X(04) VALUE SPACES.
011600*
011700*        *******************
011800*            SYSTEM-GENERATED ACCOUNT NUMBER SUFFIX BUILDER -
011900*            SEE 600-GENERATE-ACCT-NUMBER.  NO RANDOM-NUMBER
012000*            INTRINSIC IS AVAILABLE ON THIS COMPILER, SO THE
012100*            SUFFIX IS BUILT FROM THE TIME OF DAY, A PER-CALL
012200*            COUNTER, AND A 36-CHARACTER LOOKUP TABLE.
012300*        *******************
012400 01  WS-RANDOM-AREA.
012500     05  WS-TOD-SEED                 PIC 9(8).
012600     05  WS-TOD-SEED-R REDEFINES WS-TOD-SEED.
012700         10  WS-TOD-DIGIT OCCURS 8 TIMES PIC 9(1).
012800     05  WS-SUFFIX-BUILD             PIC X(10).
012900     05  FILLER                      PIC X(04) VALUE SPACES.
013000*
013100 01  ALPHA-NUMERIC-TABLE.
013200     05  FILLER PIC X(36)
013300          VALUE '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013400 01  ALPHA-NUMERIC-TABLE-R REDEFINES ALPHA-NUMERIC-TABLE.
013500     05  ALPHA-CHAR-ENTRY OCCURS 36 TIMES PIC X(1).
013600*
013700****************************************************************
013800 LINKAGE SECTION.
013900****************************************************************
014000*
014100 01  FUNCTION-CODE                PIC X(01).
014200     88  FUNCTION-CREATE                VALUE 'C'.
014300     88  FUNCTION-UPDATE                VALUE 'U'.
014400     88  FUNCTION-DELETE                VALUE 'D'.
014500*
014600*    ACCT-REC IS BOTH INPUT AND OUTPUT - ON A CREATE THE CALLER
014700*    SUPPLIES CUST-ID/TYPE/BALANCE/NUMBER, THIS PROGRAM FILLS IN
014800*    THE REST; ON AN UPDATE/DELETE THE CALLER SUPPLIES THE WHOLE
014900*    RECORD AS IT SHOULD LOOK AFTER THE CHANGE.
015000 COPY ACCTREC.
015100*
015200*    STAMPED INTO ACCT-CREATED/ACCT-UPDATED ON A SUCCESSFUL
015300*    CREATE OR UPDATE - SUPPLIED BY THE CALLER SO EVERY PROGRAM
015400*    IN A GIVEN RUN STAMPS THE SAME MOMENT, NOT ITS OWN CLOCK READ.
015500 01  RUN-TIMESTAMP                PIC 9(14).
015600*
015700*        *******************
015800*            CUSTOMER-ID TABLE - LOADED BY THE CALLER FROM
015900*            CUSTFILE, ASCENDING BY CUST-ID, SO ACCTMAINT CAN
016000*            CONFIRM THE OWNING CUSTOMER EXISTS WITHOUT OPENING
016100*            ITS OWN COPY OF THE CUSTOMER MASTER.
016200*        *******************
016300 01  CUSTOMER-TABLE.
016400     05  CT-COUNT               PIC S9(8) COMP.
016500     05  CT-ENTRY OCCURS 0 TO 20000 TIMES
016600             DEPENDING ON CT-COUNT
016700             ASCENDING KEY IS CT-CUST-ID
016800             INDEXED BY CT-IDX.
016900         10  CT-CUST-ID              PIC 9(06).
017000         10  FILLER                  PIC X(04).
017100*
017200*        *******************
017300*            ACCOUNT-NUMBER TABLE - LOADED BY THE CALLER FROM
017400*            ACCTFILE, ASCENDING BY ACCT-NUMBER, SO ACCTMAINT
017500*            CAN CHECK FOR A DUPLICATE NUMBER AND CAN AVOID
017600*            COLLIDING WITH AN EXISTING NUMBER WHEN IT GENERATES
017700*            ONE.  ON A SUCCESSFUL CREATE OR UPDATE THE CALLER
017800*            IS RESPONSIBLE FOR ADDING/REPLACING THE ENTRY - THIS
017900*            SUBROUTINE ONLY READS THE TABLE, IT NEVER WRITES IT.
018000*        *******************
018100 01  ACCOUNT-TABLE.
018200     05  AT-COUNT               PIC S9(8) COMP.
018300     05  AT-ENTRY OCCURS 0 TO 20000 TIMES
018400             DEPENDING ON AT-COUNT
018500             ASCENDING KEY IS AT-ACCT-NUMBER
018600             INDEXED BY AT-IDX.
018700         10  AT-ACCT-NUMBER          PIC X(16).
018800         10  FILLER                  PIC X(04).
018900*
019000 01  RETURN-CD                    PIC S9(4) COMP.
019100 01  REJECT-REASON                PIC X(13).
019200*
019300****************************************************************
019400 PROCEDURE DIVISION USING FUNCTION-CODE, ACCT-REC,
019500                          RUN-TIMESTAMP, CUSTOMER-TABLE,
019600                          ACCOUNT-TABLE, RETURN-CD,
019700                          REJECT-REASON.
019800****************************************************************
019900*
020000*        *******************
020100*            ENTRY POINT - CALLED ONCE PER ACCOUNT MAINTENANCE REQUEST BY
020200*            WHATEVER PROGRAM DRIVES THE ACCOUNT MASTER (SEE HEADER ABOVE).
020300*            WS-CALL-COUNTER IS BUMPED ON EVERY CALL, NOT JUST ON A CREATE,
020400*            SINCE 600-GENERATE-ACCT-NUMBER FEEDS OFF IT FOR UNIQUENESS ACROSS
020500*            CALLS EVEN WHEN THE CALL ITSELF IS AN UPDATE OR DELETE.
020600*        *******************
020700 000-MAIN-CONTROL.
020800     ADD +1 TO WS-CALL-COUNTER.
020900     MOVE ZERO   TO RETURN-CD.
021000     MOVE SPACES TO REJECT-REASON.
021100
021200*    FUNCTION-CODE, ACCT-REC AND THE TWO TABLES ARE ALL SET BY THE
021300*    CALLER BEFORE THIS PROGRAM IS INVOKED - NONE OF THE THREE
021400*    WORKER PARAGRAPHS BELOW OPEN A FILE OR TOUCH DISK.
021500     EVALUATE TRUE
021600         WHEN FUNCTION-CREATE
021700             PERFORM 100-CREATE-ACCOUNT THRU 100-EXIT
021800         WHEN FUNCTION-UPDATE
021900             PERFORM 200-UPDATE-ACCOUNT THRU 200-EXIT
022000         WHEN FUNCTION-DELETE
022100             PERFORM 300-DELETE-ACCOUNT THRU 300-EXIT
022200         WHEN OTHER
022300             MOVE 'BAD-FUNCTION' TO REJECT-REASON
022400             MOVE -1 TO RETURN-CD
022500     END-EVALUATE.
022600
022700     GOBACK.
022800
022900*        *******************
023000*            VALIDATES AND COMPLETES A NEW ACCOUNT.  THE OWNING CUSTOMER MUST
023100*            BE ON FILE, THE ACCOUNT TYPE MUST BE ONE OF THE THREE VALID
023200*            88-LEVELS, AND THE ACCOUNT NUMBER IS EITHER SYSTEM-GENERATED
023300*            (BLANK ON INPUT) OR CALLER-SUPPLIED AND MUST THEN PASS FORMAT
023400*            AND DUPLICATE CHECKS BEFORE ACCT-CREATED/ACCT-UPDATED ARE SET.
023500*        *******************
023600 100-CREATE-ACCOUNT.
023700     MOVE ZERO TO WS-OWNER-FOUND-SW.
023800     PERFORM 610-FIND-OWNER THRU 610-EXIT.
023900     IF NOT WS-OWNER-FOUND
024000         MOVE 'ACCT-NOTFND' TO REJECT-REASON
024100         MOVE -1 TO RETURN-CD
024200         GO TO 100-EXIT
024300     END-IF.
024400
024500     IF NOT ACCT-TYPE-CHECKING AND NOT ACCT-TYPE-SAVINGS
024600            AND NOT ACCT-TYPE-CREDIT
024700         MOVE 'BAD-TYPE' TO REJECT-REASON
024800         MOVE -1 TO RETURN-CD
024900         GO TO 100-EXIT
025000     END-IF.
025100
025200*    A NEW ACCOUNT NEVER OPENS NEGATIVE OR WITH GARBAGE IN THE
025300*    BALANCE FIELD - AN INVALID OR NEGATIVE OPENING BALANCE
025400*    IS SILENTLY FORCED TO ZERO RATHER THAN REJECTED.
025500     IF ACCT-BALANCE NOT NUMERIC
025600         MOVE ZERO TO ACCT-BALANCE
025700     END-IF.
025800     IF ACCT-BALANCE < ZERO
025900         MOVE ZERO TO ACCT-BALANCE
026000     END-IF.
026100
026200*    A BLANK ACCT-NUMBER MEANS THE CALLER WANTS ONE GENERATED -
026300*    OTHERWISE THE SUPPLIED NUMBER MUST PASS BOTH THE FORMAT EDIT
026400*    AND THE DUPLICATE-NUMBER CHECK BELOW.
026500     IF ACCT-NUMBER = SPACES
026600         PERFORM 600-GENERATE-ACCT-NUMBER THRU 600-EXIT
026700     ELSE
026800         PERFORM 630-EDIT-ACCT-NUMBER-FORMAT THRU 630-EXIT
026900         IF WS-BAD-FORMAT
027000             MOVE 'BAD-FORMAT' TO REJECT-REASON
027100             MOVE -1 TO RETURN-CD
027200             GO TO 100-EXIT
027300         END-IF
027400         PERFORM 620-FIND-DUP-ACCT-NUMBER THRU 620-EXIT
027500         IF WS-DUP-FOUND
027600             MOVE 'DUP-ACCT-NO' TO REJECT-REASON
027700             MOVE -1 TO RETURN-CD
027800             GO TO 100-EXIT
027900         END-IF
028000     END-IF.
028100
028200     MOVE RUN-TIMESTAMP TO ACCT-CREATED.
028300     MOVE RUN-TIMESTAMP TO ACCT-UPDATED.
028400 100-EXIT.
028500     EXIT.
028600
028700*        *******************
028800*            VALIDATES A CHANGE TO AN EXISTING ACCOUNT.  UNLIKE A CREATE, THE
028900*            ACCOUNT NUMBER ON AN UPDATE IS ALWAYS CALLER-SUPPLIED (IT IS THE
029000*            KEY OF THE ACCOUNT BEING CHANGED) SO IT ALWAYS GOES THROUGH THE
029100*            FORMAT AND DUPLICATE CHECKS - THERE IS NO GENERATE-A-NUMBER PATH.
029200*        *******************
029300 200-UPDATE-ACCOUNT.
029400     PERFORM 630-EDIT-ACCT-NUMBER-FORMAT THRU 630-EXIT.
029500     IF WS-BAD-FORMAT
029600         MOVE 'BAD-FORMAT' TO REJECT-REASON
029700         MOVE -1 TO RETURN-CD
029800         GO TO 200-EXIT
029900     END-IF.
030000     PERFORM 620-FIND-DUP-ACCT-NUMBER THRU 620-EXIT.
030100     IF WS-DUP-FOUND
030200         MOVE 'DUP-ACCT-NO' TO REJECT-REASON
030300         MOVE -1 TO RETURN-CD
030400         GO TO 200-EXIT
030500     END-IF.
030600
030700     IF NOT ACCT-TYPE-CHECKING AND NOT ACCT-TYPE-SAVINGS
030800            AND NOT ACCT-TYPE-CREDIT
030900         MOVE 'BAD-TYPE' TO REJECT-REASON
031000         MOVE -1 TO RETURN-CD
031100         GO TO 200-EXIT
031200     END-IF.
031300
031400     MOVE RUN-TIMESTAMP TO ACCT-UPDATED.
031500 200-EXIT.
031600     EXIT.
031700
031800*        *******************
031900*            VALIDATES A CLOSE REQUEST - THE ONLY RULE IS THAT THE ACCOUNT
032000*            CANNOT BE CLOSED WITH MONEY STILL IN IT.  THE CALLER IS
032100*            RESPONSIBLE FOR REMOVING THE ENTRY FROM THE MASTER; THIS
032200*            PARAGRAPH ONLY DECIDES WHETHER THE CLOSE IS ALLOWED.
032300*        *******************
032400 300-DELETE-ACCOUNT.
032500     IF ACCT-BALANCE > ZERO
032600         MOVE 'BAL-NOT-ZERO' TO REJECT-REASON
032700         MOVE -1 TO RETURN-CD
032800     END-IF.
032900 300-EXIT.
033000     EXIT.
033100
033200*        *******************
033300*            BUILDS A SYSTEM-GENERATED ACCOUNT NUMBER - A FIXED 'TR' PREFIX
033400*            FOLLOWED BY A 10-CHARACTER SUFFIX FROM 615-BUILD-ONE-SUFFIX-CHAR,
033500*            THEN CHECKED AGAINST THE ACCOUNT TABLE FOR A COLLISION.  A
033600*            COLLISION IS RETRIED EXACTLY ONCE - SEE THE COMMENT AT THE RETRY
033700*            BELOW FOR WHY A SECOND COLLISION IS TREATED AS A REJECT.
033800*        *******************
033900 600-GENERATE-ACCT-NUMBER.
034000     ACCEPT WS-TOD-SEED FROM TIME.
034100     MOVE SPACES TO WS-SUFFIX-BUILD.
034200     PERFORM 615-BUILD-ONE-SUFFIX-CHAR THRU 615-BUILD-EXIT
034300         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 10.
034400     STRING 'TR' DELIMITED BY SIZE
034500            WS-SUFFIX-BUILD DELIMITED BY SIZE
034600            INTO ACCT-NUMBER.
034700
034800     PERFORM 620-FIND-DUP-ACCT-NUMBER THRU 620-EXIT.
034900     IF WS-DUP-FOUND
035000*        VIRTUALLY IMPOSSIBLE WITH A 36**10 SUFFIX SPACE, BUT
035100*        IF IT EVER HAPPENS TRY ONCE MORE WITH THE COUNTER
035200*        ALREADY ADVANCED BEFORE GIVING UP FOR THIS REQUEST.
035300         ADD +1 TO WS-CALL-COUNTER
035400         PERFORM 615-BUILD-ONE-SUFFIX-CHAR THRU 615-BUILD-EXIT
035500             VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 10
035600         STRING 'TR' DELIMITED BY SIZE
035700                WS-SUFFIX-BUILD DELIMITED BY SIZE
035800                INTO ACCT-NUMBER
035900         PERFORM 620-FIND-DUP-ACCT-NUMBER THRU 620-EXIT
036000         IF WS-DUP-FOUND
036100             MOVE 'DUP-ACCT-NO' TO REJECT-REASON
036200             MOVE -1 TO RETURN-CD
036300         END-IF
036400     END-IF.
036500 600-EXIT.
036600     EXIT.
036700
036800*        *******************
036900*            BUILDS ONE CHARACTER OF THE 10-CHARACTER SUFFIX - THE TIME-OF-DAY
037000*            DIGIT AT POSITION WS-SUB2 MOD 8, PLUS THE CALL COUNTER (SEE
037100*            BK-0388), PLUS THE POSITION ITSELF, REDUCED MOD 36 TO INDEX INTO
037200*            THE 0-9/A-Z LOOKUP TABLE.  RUN ONCE PER SUFFIX POSITION BY
037300*            600-GENERATE-ACCT-NUMBER'S PERFORM VARYING.
037400*        *******************
037500 615-BUILD-ONE-SUFFIX-CHAR.
037600*    WS-TOD-DIGIT IS 1-8 - MOD 8 GIVES 0-7, SO 1 IS ADDED TO
037700*    KEEP THE SUBSCRIPT IN RANGE.
037800     DIVIDE WS-SUB2 BY 8 GIVING WS-DIGIT-QUOT REMAINDER WS-MOD-IDX.
037900     ADD 1 TO WS-MOD-IDX.
038000     COMPUTE WS-DIGIT-SUM =
038100         WS-TOD-DIGIT(WS-MOD-IDX) + WS-CALL-COUNTER + WS-SUB2.
038200*    SAME OFF-BY-ONE REASONING AS ABOVE - THE REMAINDER IS 0-35,
038300*    ALPHA-CHAR-ENTRY IS SUBSCRIPTED 1-36.
038400     DIVIDE WS-DIGIT-SUM BY 36 GIVING WS-DIGIT-QUOT
038500             REMAINDER WS-DIGIT-REM.
038600     ADD 1 TO WS-DIGIT-REM GIVING WS-ALPHA-SUB.
038700     MOVE ALPHA-CHAR-ENTRY(WS-ALPHA-SUB)
038800                TO WS-SUFFIX-BUILD(WS-SUB2:1).
038900 615-BUILD-EXIT.
039000     EXIT.
039100
039200*        *******************
039300*            LOOKS UP ACCT-CUST-ID IN THE CALLER-SUPPLIED CUSTOMER TABLE -
039400*            THE SAME TABLE CUSTMAINT BUILDS FOR ITS OWN DUPLICATE-EMAIL
039500*            CHECK, PASSED IN HERE UNCHANGED SO THIS PROGRAM NEVER HAS TO
039600*            OPEN THE CUSTOMER MASTER ITSELF.
039700*        *******************
039800 610-FIND-OWNER.
039900     MOVE 'N' TO WS-OWNER-FOUND-SW.
040000     IF CT-COUNT > ZERO
040100         SEARCH ALL CT-ENTRY
040200             WHEN CT-CUST-ID(CT-IDX) = ACCT-CUST-ID
040300                 MOVE 'Y' TO WS-OWNER-FOUND-SW
040400         END-SEARCH
040500     END-IF.
040600 610-EXIT.
040700     EXIT.
040800
040900*        *******************
041000*            SEARCHES ACCOUNT-TABLE FOR ACCT-NUMBER - USED BOTH WHEN A
041100*            CALLER-SUPPLIED NUMBER IS BEING VALIDATED AND WHEN A NEWLY
041200*            GENERATED NUMBER IS BEING CHECKED FOR COLLISION.
041300*        *******************
041400 620-FIND-DUP-ACCT-NUMBER.
041500     MOVE 'N' TO WS-DUP-FOUND-SW.
041600     IF AT-COUNT > ZERO
041700         SEARCH ALL AT-ENTRY
041800             WHEN AT-ACCT-NUMBER(AT-IDX) = ACCT-NUMBER
041900                 MOVE 'Y' TO WS-DUP-FOUND-SW
042000         END-SEARCH
042100     END-IF.
042200 620-EXIT.
042300     EXIT.
042400*
042500*        *******************
042600*            ACCOUNT-NUMBER FORMAT EDIT - UPPERCASE LETTERS AND
042700*            DIGITS ONLY, 10 TO 16 SIGNIFICANT CHARACTERS LEFT-
042800*            JUSTIFIED IN THE FIELD.  ONLY RUN AGAINST A CALLER-
042900*            SUPPLIED NUMBER - A SYSTEM-GENERATED ONE (SEE
043000*            600-GENERATE-ACCT-NUMBER) IS ALREADY KNOWN GOOD.
043100*        *******************
043200 630-EDIT-ACCT-NUMBER-FORMAT.
043300     MOVE 'N'  TO WS-BAD-FORMAT-SW.
043400     MOVE ZERO TO WS-ACCTNUM-LEN.
043500     INSPECT ACCT-NUMBER TALLYING WS-ACCTNUM-LEN
043600             FOR CHARACTERS BEFORE INITIAL SPACE.
043700     IF WS-ACCTNUM-LEN < 10 OR WS-ACCTNUM-LEN > 16
043800         MOVE 'Y' TO WS-BAD-FORMAT-SW
043900         GO TO 630-EXIT
044000     END-IF.
044100     PERFORM 635-CHECK-ONE-ACCT-CHAR THRU 635-EXIT
044200         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > WS-ACCTNUM-LEN.
044300 630-EXIT.
044400     EXIT.
044500*
044600*        *******************
044700*            TESTS ONE CHARACTER POSITION OF ACCT-NUMBER - MUST BE A DIGIT OR
044800*            AN UPPERCASE LETTER.  LOWERCASE IS TREATED AS BAD FORMAT, THE
044900*            SAME AS PUNCTUATION OR A EMBEDDED SPACE, SINCE THIS SHOP'S
045000*            ACCOUNT NUMBERS ARE ALWAYS UPPERCASE.
045100*        *******************
045200 635-CHECK-ONE-ACCT-CHAR.
045300     IF ACCT-NUMBER(WS-SUB2:1) NOT NUMERIC
045400        AND ACCT-NUMBER(WS-SUB2:1) NOT ALPHABETIC-UPPER
045500         MOVE 'Y' TO WS-BAD-FORMAT-SW
045600     END-IF.
045700 635-EXIT.
045800     EXIT.
