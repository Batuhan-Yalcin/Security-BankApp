000100****************************************************************
000200*                                                               *
000300*    COPYBOOK   :  CUSTREQ                                      *
000400*    DESCRIPTION:  CUSTOMER MAINTENANCE REQUEST RECORD -        *
000500*                  CUSTREQ FILE.  ONE ENTRY PER ADD, CHANGE OR   *
000600*                  DELETE REQUESTED FOR TODAY'S CUSTOMER         *
000700*                  MAINTENANCE RUN.  FIXED LENGTH 160 BYTE       *
000800*                  RECORD, READ IN ARRIVAL (REQUEST DATE) ORDER  *
000900*                  BY CUSTMAINT.                                *
001000*                                                               *
001100*    MAINTENANCE HISTORY                                       *
001200*      DATE     INIT  REQ#      DESCRIPTION                     *
001300*    -------- ------ -------  ------------------------------   *
001400*    03/14/91  DAS   BK-0001  ORIGINAL COPYBOOK                 *
001500*    11/30/94  RTM   BK-0119  ADDED CQR-ROLE-ADMIN-REQ SO ADD   *
001600*                             AND CHANGE REQUESTS CAN CARRY THE *
001700*                             ADMIN ROLE FLAG                   *
001800*    01/22/99  KLP   BK-0201  Y2K - REQUEST DATE ALREADY 8-BYTE *
001900*                             YYYYMMDD, NO CHANGE REQUIRED      *
002000****************************************************************
002100 01  CUST-REQ-REC.
002200*--------------------------------------------------------------*
002300*    FUNCTION - A ADD, U UPDATE, D DELETE.  ANY OTHER VALUE IS   *
002400*    REJECTED WITH REASON BAD-FUNCTION.                         *
002500*--------------------------------------------------------------*
002600     05  CQR-FUNCTION                PIC X(01).
002700         88  CQR-IS-ADD              VALUE 'A'.
002800         88  CQR-IS-UPDATE           VALUE 'U'.
002900         88  CQR-IS-DELETE           VALUE 'D'.
003000*--------------------------------------------------------------*
003100*    CUSTOMER ID - BLANK/ZERO ON AN ADD (CUSTMAINT ASSIGNS THE   *
003200*    NEXT NUMBER), REQUIRED ON A CHANGE OR DELETE.               *
003300*--------------------------------------------------------------*
003400     05  CQR-CUST-ID                 PIC 9(06).
003500*--------------------------------------------------------------*
003600*    NAME/EMAIL/PHONE/ADDRESS - SAME EDIT RULES AS CUSTREC.      *
003700*    IGNORED ON A DELETE REQUEST.                                *
003800*--------------------------------------------------------------*
003900     05  CQR-FIRST-NAME              PIC X(20).
004000     05  CQR-LAST-NAME               PIC X(20).
004100     05  CQR-EMAIL                   PIC X(40).
004200     05  CQR-PHONE                   PIC X(11).
004300     05  CQR-ADDRESS                 PIC X(50).
004400*--------------------------------------------------------------*
004500*    ADMIN ROLE REQUESTED - Y OR N SUPPLIED, SPACE MEANS THE     *
004600*    REQUEST DID NOT CARRY A ROLE SET AT ALL (CHANGE REQUESTS    *
004700*    LEAVE THE CUSTOMER'S CURRENT ROLES ALONE WHEN SPACE).       *
004800*--------------------------------------------------------------*
004900     05  CQR-ROLE-ADMIN-REQ          PIC X(01).
005000         88  CQR-ADMIN-REQUESTED     VALUE 'Y'.
005100         88  CQR-ADMIN-NOT-REQUESTED VALUE 'N'.
005200         88  CQR-ROLE-NOT-SUPPLIED   VALUE SPACE.
005300     05  CQR-REQUEST-DATE            PIC 9(08).
005400     05  FILLER                      PIC X(03).
005500*--------------------------------------------------------------*
005600*    ALTERNATE VIEW OF THE REQUEST DATE - YY/MM/DD BROKEN OUT   *
005700*    FOR THE ERROR-LINE EDIT PARAGRAPHS.                        *
005800*--------------------------------------------------------------*
005900 01  CQR-DATE-R REDEFINES CUST-REQ-REC.
006000     05  FILLER                      PIC X(148).
006100     05  CQR-DATE-CC                 PIC 9(02).
006200     05  CQR-DATE-YY                 PIC 9(02).
006300     05  CQR-DATE-MM                 PIC 9(02).
006400     05  CQR-DATE-DD                 PIC 9(02).
006500     05  FILLER                      PIC X(03).
