000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BANK                     BKP00010
000300* ALL RIGHTS RESERVED                                           BKP00020
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    BANKPOST.
000700 AUTHOR.        D A STOUT.
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000900 DATE-WRITTEN.  05/02/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*                                                               *
001400*    PROGRAM:  BANKPOST                                        *
001500*                                                               *
001600*    READS THE DAY'S TRANSACTION REQUEST FILE (TRANFILE) AND    *
001700*    POSTS DEPOSITS, WITHDRAWALS AND TRANSFERS AGAINST THE      *
001800*    ACCOUNT MASTER (ACCTFILE), WHICH IS LOADED ENTIRELY INTO   *
001900*    A WORKING-STORAGE TABLE FIRST SO EACH TRANSACTION CAN BE   *
002000*    APPLIED WITHOUT A SEPARATE MASTER PASS PER RECORD.  EVERY  *
002100*    REQUEST - ACCEPTED OR REJECTED - IS WRITTEN TO THE JOURNAL *
002200*    (JRNLFILE).  AT END OF THE TRANSACTION FILE THE UPDATED    *
002300*    ACCOUNT MASTER IS REWRITTEN IN THE SAME ORDER IT WAS       *
002400*    LOADED (ACCTOUT) AND THE DAILY SETTLEMENT REPORT IS        *
002500*    PRINTED (RPTFILE).                                        *
002600*                                                               *
002700*    THE CUSTOMER MASTER (CUSTFILE) IS LOADED SOLELY TO SUPPLY  *
002800*    OWNER NAMES FOR THE SETTLEMENT REPORT'S DETAIL LINES - THE *
002900*    POSTING RULES THEMSELVES NEVER CHANGE A CUSTOMER RECORD.   *
003000*                                                               *
003100*****************************************************************
003200*     AMENDMENT HISTORY                                         *
003300*
003400*      DATE      INIT   REQ#      DESCRIPTION
003500*    --------   ------ -------  -------------------------------
003600*    05/02/91    DAS   BK-0002  ORIGINAL PROGRAM - CALLED SAM1
003700*                               DURING DEVELOPMENT, RENAMED
003800*                               BEFORE FIRST PRODUCTION RUN.
003900*    09/02/92    DAS   BK-0044  ADDED WITHDRAWAL AND TRANSFER
004000*                               REQUEST TYPES - ORIGINAL RUN
004100*                               ONLY POSTED DEPOSITS.
004200*    02/17/95    RTM   BK-0132  ACCOUNT NUMBERS WIDENED TO 12,
004300*                               ADOPTED ACCTREC/TRANREQ/JRNLREC
004400*                               COPYBOOKS SO ACCTMAINT AND
004500*                               CUSTMAINT SHARE ONE LAYOUT.
004600*    04/09/97    DAS   BK-0165  REJECTED REQUESTS NOW JOURNALED
004700*                               WITH A REASON CODE - AUDIT ASKED
004800*                               FOR A COMPLETE RECORD OF EVERY
004900*                               REQUEST, POSTED OR NOT.
005000*    01/22/99    KLP   BK-0201  Y2K - WIDENED CURRENT-YEAR TO
005100*                               4 DIGITS AND CHANGED THE REPORT
005200*                               HEADING TO PRINT A 4-DIGIT YEAR.
005300*    08/11/06    RTM   BK-0340  ADDED THE PER-ACCOUNT NET-
005400*                               MOVEMENT AND GRAND-TOTAL
005500*                               SECTIONS TO THE SETTLEMENT
005600*                               REPORT - PREVIOUSLY THE REPORT
005700*                               ONLY LISTED POSTED TRANSACTIONS.
005800*    03/30/11    RTM   BK-0402  CHANGED ACCOUNT LOOKUP FROM A
005900*                               STRAIGHT TABLE SCAN TO SEARCH
006000*                               ALL - ACCOUNT MASTER GROWTH HAD
006100*                               MADE THE SCAN TOO SLOW ON THE
006200*                               LARGEST DAILY RUNS.
006300*    07/14/14    JMH   BK-0455  SAME-ACCOUNT TRANSFER REQUESTS
006400*                               NOW REJECTED SAME-ACCT BEFORE
006500*                               THE BALANCE CHECK - PREVIOUSLY
006600*                               THEY FELL THROUGH TO INSUF-FUNDS
006700*                               WHEN THE SOURCE BALANCE WAS LOW.
006800*    05/19/17    JMH   BK-0481  AMOUNT > 0 MOVED OUT OF THE
006900*                               COMMON CHECK FOR TRANSFER - IT IS
007000*                               NOW CHECKED IN 220-POST-TRANSFER,
007100*                               AFTER SRC-NOTFND/TGT-NOTFND/
007200*                               SAME-ACCT, SO A BAD TRANSFER NEVER
007300*                               MISREPORTS AS AMT-NOT-POS.  ALSO
007400*                               ADDED JRN-OWNER-CUST-ID TO JRNLREC
007500*                               SO THE ATTRIBUTED-OWNER RULE
007600*                               ACTUALLY REACHES THE JOURNAL.
007700*                               ALL WORKING-STORAGE AND REPORT
007800*                               ACCOUNT-NUMBER FIELDS WIDENED 12
007900*                               TO 16 TO MATCH ACCTREC.
008000*    05/22/17    JMH   BK-0482  310-WRITE-JOURNAL-REJECTED NOW
008100*                               CALLS 320-DEFAULT-DESCRIPTION
008200*                               BEFORE MOVING INTO JRN-DESCRIPTION,
008300*                               THE SAME AS 300-WRITE-JOURNAL-
008400*                               POSTED - PREVIOUSLY A REJECTED
008500*                               REQUEST WITH A BLANK DESCRIPTION
008600*                               JOURNALED BLANK INSTEAD OF THE
008700*                               D/W/T DEFAULT TEXT.
008800*    06/03/17    JMH   BK-0487  WS-TRAN-EOF, WS-SUB1 AND
008900*                               WS-NEXT-JRN-ID PULLED OUT OF
009000*                               WS-FIELDS/WORK-VARIABLES AND MADE
009100*                               STANDALONE 77-LEVEL ITEMS PER THE
009200*                               SHOP STANDARD FOR SWITCHES,
009300*                               SUBSCRIPTS AND COUNTERS THAT DO NOT
009400*                               BELONG TO ANY RECORD.
009500****************************************************************
009600 ENVIRONMENT DIVISION.
009700 CONFIGURATION SECTION.
009800 SOURCE-COMPUTER. IBM-390.
009900 OBJECT-COMPUTER. IBM-390.
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM.
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400*
010500*        *******************
010600*            SIX FILES - TWO MASTERS READ IN FULL AT STARTUP
010700*            (CUSTFILE, ACCTFILE), THE UPDATED ACCOUNT MASTER
010800*            WRITTEN WHOLESALE AT END OF RUN (ACCTOUT), THE
010900*            DAY'S TRANSACTION REQUESTS (TRANFILE), THE AUDIT
011000*            TRAIL OF EVERY REQUEST PROCESSED (JRNLFILE), AND
011100*            THE PRINTED SETTLEMENT REPORT (RPTFILE).
011200*        *******************
011300
011400*    CUSTFILE IS THE PLAIN SEQUENTIAL CUSTOMER MASTER PRODUCED
011500*    BY CUSTMAINT'S NIGHTLY MAINTENANCE RUN.
011600     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
011700         ORGANIZATION IS SEQUENTIAL
011800         ACCESS IS SEQUENTIAL
011900         FILE STATUS IS WS-CUSTFILE-STATUS.
012000
012100*    LOADED WHOLE INTO CUSTOMER-TABLE - SEE 705-LOAD-CUSTOMER-  *
012200*    TABLE - AND NEVER REREAD FROM DISK AFTER STARTUP.          *
012300     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE
012400         ORGANIZATION IS SEQUENTIAL
012500         ACCESS IS SEQUENTIAL
012600         FILE STATUS IS WS-ACCTFILE-STATUS.
012700
012800*    THE OUTPUT SIDE OF THE ACCOUNT MASTER - REWRITTEN IN FULL   *
012900*    FROM ACCOUNT-TABLE ONCE POSTING FINISHES.  ACCTFILE ITSELF  *
013000*    IS NEVER OPENED FOR OUTPUT.                                 *
013100     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT
013200         ORGANIZATION IS SEQUENTIAL
013300         ACCESS IS SEQUENTIAL
013400         FILE STATUS IS WS-ACCTOUT-STATUS.
013500
013600*    THE INPUT DRIVING THIS ENTIRE RUN - ONE REQUEST PER RECORD,
013700*    SEQUENCED HOWEVER THE UPSTREAM CAPTURE JOB PRODUCED IT.
013800     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
013900         ORGANIZATION IS SEQUENTIAL
014000         ACCESS IS SEQUENTIAL
014100         FILE STATUS IS WS-TRANFILE-STATUS.
014200
014300*    ONE JOURNAL RECORD PER TRANSACTION REQUEST, POSTED OR       *
014400*    REJECTED - SEE 300/310-WRITE-JOURNAL-... BELOW.             *
014500     SELECT JOURNAL-FILE ASSIGN TO JRNLFILE
014600         ORGANIZATION IS SEQUENTIAL
014700         ACCESS IS SEQUENTIAL
014800         FILE STATUS IS WS-JRNLFILE-STATUS.
014900
015000*    THE PRINTED DAILY SETTLEMENT REPORT - SEE THE RPT-xxx
015100*    RECORD LAYOUTS FURTHER DOWN IN WORKING-STORAGE.
015200     SELECT REPORT-FILE ASSIGN TO RPTFILE
015300         ORGANIZATION IS SEQUENTIAL
015400         ACCESS IS SEQUENTIAL
015500         FILE STATUS IS WS-RPTFILE-STATUS.
015600
015700****************************************************************
015800 DATA DIVISION.
015900 FILE SECTION.
016000
016100 FD  CUSTOMER-FILE
016200*    THE CUSTOMER MASTER MAINTAINED BY CUSTMAINT.  READ HERE ONLY *
016300*    TO BUILD CUSTOMER-TABLE - THE 160-BYTE RECORD IS TAKEN AS A  *
016400*    RAW BUFFER SINCE ONLY CUST-ID AND THE NAME ARE NEEDED, VIA   *
016500*    COPY CUSTREC BELOW.                                         *
016600*    BLOCK CONTAINS 0 LEAVES BLOCKING TO WHATEVER THE DATASET
016700*    WAS ALLOCATED WITH - THIS SHOP DOES NOT HARD-CODE A BLOCK
016800*    FACTOR IN THE SOURCE.
016900     RECORDING MODE IS F
017000     BLOCK CONTAINS 0 RECORDS
017100     LABEL RECORDS ARE STANDARD.
017200 01  CUST-REC-FD                     PIC X(160).
017300
017400 FD  ACCOUNT-FILE
017500*    THE ACCOUNT MASTER MAINTAINED BY ACCTMAINT - INPUT SIDE OF   *
017600*    TODAY'S POSTING RUN.                                        *
017700     RECORDING MODE IS F
017800     BLOCK CONTAINS 0 RECORDS
017900     LABEL RECORDS ARE STANDARD.
018000 01  ACCT-REC-FD                     PIC X(080).
018100
018200 FD  ACCOUNT-FILE-OUT
018300*    THE UPDATED ACCOUNT MASTER - OUTPUT SIDE OF TODAY'S POSTING  *
018400*    RUN, WRITTEN BY 751-WRITE-ONE-ACCOUNT.  BECOMES TOMORROW'S   *
018500*    ACCTFILE.                                                   *
018600     RECORDING MODE IS F
018700     BLOCK CONTAINS 0 RECORDS
018800     LABEL RECORDS ARE STANDARD.
018900 01  ACCT-REC-OUT                    PIC X(080).
019000
019100 FD  TRANSACTION-FILE
019200*    THE DAY'S DEPOSIT/WITHDRAWAL/TRANSFER REQUESTS, ONE PER      *
019300*    TRANSACTION.  RECORD LAYOUT COMES FROM COPY TRANREQ.         *
019400     RECORDING MODE IS F
019500     LABEL RECORDS ARE STANDARD.
019600 COPY TRANREQ.
019700
019800 FD  JOURNAL-FILE
019900*    THE PERMANENT AUDIT TRAIL - ONE RECORD PER TRANSACTION       *
020000*    REQUEST, POSTED OR REJECTED.  RECORD LAYOUT COMES FROM       *
020100*    COPY JRNLREC.                                                *
020200     RECORDING MODE IS F
020300     LABEL RECORDS ARE STANDARD.
020400 COPY JRNLREC.
020500
020600 FD  REPORT-FILE
020700*    THE PRINTED DAILY SETTLEMENT REPORT - ACCOUNT DETAIL LINES   *
020800*    FOLLOWED BY THE GRAND-TOTALS SECTION.                        *
020900     RECORDING MODE IS F
021000     LABEL RECORDS ARE STANDARD.
021100 01  REPORT-RECORD                   PIC X(132).
021200
021300****************************************************************
021400 WORKING-STORAGE SECTION.
021500****************************************************************
021600*
021700*        *******************
021800*            STANDALONE 77-LEVEL SCRATCH ITEMS - THE END-OF-FILE
021900*            SWITCH FOR THE TRANSACTION FILE, THE TABLE-SEARCH
022000*            SUBSCRIPT SHARED BY THE MASTER-REWRITE AND REPORT
022100*            PARAGRAPHS, AND THE NEXT-JOURNAL-ID COUNTER.  KEPT
022200*            OUT OF THE GROUPS BELOW SO THEY READ AS THE SINGLE
022300*            SCALARS THEY ARE RATHER THAN FIELDS OF SOME RECORD.
022400*        *******************
022500 77  WS-TRAN-EOF                     PIC X     VALUE 'N'.
022600     88  TRAN-FILE-EOF               VALUE 'Y'.
022700 77  WS-SUB1                         PIC S9(8) COMP    VALUE +0.
022800 77  WS-NEXT-JRN-ID                  PIC S9(8) COMP-3  VALUE +0.
022900*
023000*        *******************
023100*            RUN-DATE AND RUN-TIME AS RETURNED BY THE OPERATING SYSTEM AT
023200*            JOB-STEP START, USED FOR THE STARTUP DISPLAY AND TO BUILD
023300*            WS-RUN-TIMESTAMP FOR ANY FUTURE AUDIT NEED.
023400*        *******************
023500 01  SYSTEM-DATE-AND-TIME.
023600     05  CURRENT-DATE.
023700         10  CURRENT-YEAR            PIC 9(4).
023800         10  CURRENT-MONTH           PIC 9(2).
023900         10  CURRENT-DAY             PIC 9(2).
024000     05  CURRENT-TIME.
024100         10  CURRENT-HOUR            PIC 9(2).
024200         10  CURRENT-MINUTE          PIC 9(2).
024300         10  CURRENT-SECOND          PIC 9(2).
024400         10  CURRENT-HNDSEC          PIC 9(2).
024500     05  WS-RUN-TIMESTAMP            PIC 9(14).
024600     05  FILLER                      PIC X(04) VALUE SPACES.
024700*
024800*        *******************
024900*            MISCELLANEOUS SCRATCH FIELDS USED ACROSS MORE THAN ONE
025000*            PARAGRAPH - FILE STATUS BYTES, THE CURRENT REJECT REASON
025100*            CODE, THE ACCOUNT-FOUND SWITCH AND SEARCH KEY, AND THE
025200*            JOURNAL-RECORD BUILD-UP FIELDS FOR SOURCE/TARGET ACCOUNT,
025300*            DESCRIPTION AND OWNER CUSTOMER ID.
025400*        *******************
025500 01  WS-FIELDS.
025600*    SIX FILE-STATUS BYTES, ONE PER SELECT CLAUSE ABOVE - TESTED  *
025700*    AFTER EVERY OPEN, READ, WRITE OR CLOSE.                      *
025800     05  WS-CUSTFILE-STATUS          PIC X(2)  VALUE SPACES.
025900     05  WS-ACCTFILE-STATUS          PIC X(2)  VALUE SPACES.
026000     05  WS-ACCTOUT-STATUS           PIC X(2)  VALUE SPACES.
026100     05  WS-TRANFILE-STATUS          PIC X(2)  VALUE SPACES.
026200     05  WS-JRNLFILE-STATUS          PIC X(2)  VALUE SPACES.
026300     05  WS-RPTFILE-STATUS           PIC X(2)  VALUE SPACES.
026400*    SET BY WHICHEVER RULE FAILS FIRST FOR THE CURRENT REQUEST -  *
026500*    SPACES MEANS THE REQUEST POSTED CLEAN.                       *
026600     05  WS-REJECT-REASON            PIC X(13) VALUE SPACES.
026700     05  WS-ACCT-FOUND-SW            PIC X     VALUE 'N'.
026800         88  WS-ACCT-FOUND           VALUE 'Y'.
026900     05  WS-SEARCH-ACCT              PIC X(16) VALUE SPACES.
027000*    THE ACCOUNT-TABLE SUBSCRIPT LEFT BY 600-FIND-ACCOUNT FOR A   *
027100*    TRANSFER'S SOURCE SIDE, SAVED OFF SINCE 220-POST-TRANSFER    *
027200*    CALLS 600-FIND-ACCOUNT A SECOND TIME FOR THE TARGET SIDE.    *
027300     05  WS-SRC-IDX-SAVE             PIC S9(8) COMP VALUE ZERO.
027400     05  WS-TGT-IDX-SAVE             PIC S9(8) COMP VALUE ZERO.
027500*    SOURCE AND TARGET ACCOUNT NUMBERS AND THE (POSSIBLY          *
027600*    DEFAULTED) DESCRIPTION, ASSEMBLED HERE BEFORE BEING MOVED    *
027700*    INTO THE JOURNAL RECORD BY 300/310-WRITE-JOURNAL-...         *
027800     05  WS-JRN-SOURCE-OUT           PIC X(16) VALUE SPACES.
027900     05  WS-JRN-TARGET-OUT           PIC X(16) VALUE SPACES.
028000     05  WS-JRN-DESC-OUT             PIC X(30) VALUE SPACES.
028100*    THE OWNER OF WHICHEVER ACCOUNT THE JOURNAL ENTRY IS          *
028200*    ATTRIBUTED TO - SEE JRN-OWNER-CUST-ID IN JRNLREC.            *
028300     05  WS-OWNER-CUST-ID            PIC 9(06) VALUE ZERO.
028400     05  FILLER                      PIC X(04) VALUE SPACES.
028500*
028600*        *******************
028700*            RUN-WIDE ACCUMULATORS ROLLED UP AS EACH TRANSACTION AND
028800*            EACH ACCOUNT IS PROCESSED, PRINTED ON THE GRAND-TOTALS
028900*            REPORT SECTION BY 850-REPORT-GRAND-TOTALS.
029000*        *******************
029100 01  REPORT-TOTALS.
029200*    RUN-WIDE REQUEST COUNTS - PRINTED ON THE GRAND-TOTALS        *
029300*    REPORT AND USED TO DERIVE NUM-REJECTED (NUM-TRAN-RECS LESS   *
029400*    NUM-POSTED).                                                 *
029500     05  NUM-TRAN-RECS               PIC S9(9) COMP-3 VALUE +0.
029600     05  NUM-POSTED                  PIC S9(9) COMP-3 VALUE +0.
029700     05  NUM-REJECTED                PIC S9(9) COMP-3 VALUE +0.
029800     05  NUM-DEPOSIT-REQ             PIC S9(9) COMP-3 VALUE +0.
029900     05  NUM-WITHDRAW-REQ            PIC S9(9) COMP-3 VALUE +0.
030000     05  NUM-TRANSFER-REQ            PIC S9(9) COMP-3 VALUE +0.
030100*    RUN-WIDE DOLLAR TOTALS BY TRANSACTION TYPE, PRINTED IN THE   *
030200*    SAME ORDER AS THE COUNTS ABOVE.                              *
030300     05  AMT-DEPOSIT-TOTAL           PIC S9(11)V99 COMP-3 VALUE +0.
030400     05  AMT-WITHDRAW-TOTAL          PIC S9(11)V99 COMP-3 VALUE +0.
030500     05  AMT-TRANSFER-TOTAL          PIC S9(11)V99 COMP-3 VALUE +0.
030600*    SUM OF EVERY ACCOUNT'S OPENING AND CLOSING BALANCE - THE     *
030700*    CROSS-FOOT CHECK PRINTED AT THE FOOT OF THE REPORT.          *
030800     05  TOT-OPENING-BALANCE         PIC S9(13)V99 COMP-3 VALUE +0.
030900     05  TOT-CLOSING-BALANCE         PIC S9(13)V99 COMP-3 VALUE +0.
031000     05  FILLER                      PIC X(04) VALUE SPACES.
031100*
031200*        *******************
031300*            ONE COUNTER PER REJECT REASON CODE, BUMPED BY
031400*            330-COUNT-REJECT-REASON AND PRINTED ON THE REJECTED-
031500*            REQUESTS-BY-REASON REPORT SECTION.
031600*        *******************
031700 01  REJECT-COUNT-TABLE.
031800*    DEPOSIT OR WITHDRAWAL WITH AN AMOUNT NOT GREATER THAN ZERO.  *
031900     05  RCT-AMT-NOT-POS             PIC S9(9) COMP-3 VALUE +0.
032000*    DEPOSIT OR WITHDRAWAL AGAINST AN ACCOUNT NOT ON THE TABLE.   *
032100     05  RCT-ACCT-NOTFND             PIC S9(9) COMP-3 VALUE +0.
032200*    WITHDRAWAL THAT WOULD OVERDRAW THE SOURCE ACCOUNT.           *
032300     05  RCT-INSUF-FUNDS             PIC S9(9) COMP-3 VALUE +0.
032400*    TRANSFER WHOSE SOURCE ACCOUNT IS NOT ON THE TABLE.           *
032500     05  RCT-SRC-NOTFND              PIC S9(9) COMP-3 VALUE +0.
032600*    TRANSFER WHOSE TARGET ACCOUNT IS NOT ON THE TABLE.           *
032700     05  RCT-TGT-NOTFND              PIC S9(9) COMP-3 VALUE +0.
032800*    TRANSFER WHERE SOURCE AND TARGET ARE THE SAME ACCOUNT.       *
032900     05  RCT-SAME-ACCT               PIC S9(9) COMP-3 VALUE +0.
033000*    REQUEST WHOSE TRQ-TRAN-TYPE IS NONE OF D, W OR T.            *
033100     05  RCT-BAD-TYPE                PIC S9(9) COMP-3 VALUE +0.
033200     05  FILLER                      PIC X(04) VALUE SPACES.
033300*
033400*        *******************
033500*            IN-MEMORY MASTER TABLES
033600*        *******************
033700 01  CUSTOMER-TABLE.
033800*    NUMBER OF ENTRIES ACTUALLY LOADED - DRIVES THE OCCURS        *
033900*    DEPENDING ON CLAUSE BELOW AND EVERY VARYING LOOP OVER         *
034000*    CT-ENTRY.                                                    *
034100     05  CT-COUNT                    PIC S9(8) COMP VALUE ZERO.
034200     05  CT-ENTRY OCCURS 0 TO 20000 TIMES
034300             DEPENDING ON CT-COUNT
034400             ASCENDING KEY IS CT-CUST-ID
034500             INDEXED BY CT-IDX.
034600*        THE CUSTOMER'S OWN ID, NOT AN ACCOUNT NUMBER.            *
034700         10  CT-CUST-ID              PIC 9(06).
034800         10  CT-FIRST-NAME           PIC X(20).
034900         10  CT-LAST-NAME            PIC X(20).
035000         10  FILLER                  PIC X(04) VALUE SPACES.
035100*
035200 01  ACCOUNT-TABLE.
035300*    NUMBER OF ENTRIES ACTUALLY LOADED - DRIVES THE OCCURS         *
035400*    DEPENDING ON CLAUSE BELOW AND EVERY VARYING LOOP OVER          *
035500*    AT-ENTRY (750/830-... AND THEIR SUBORDINATE PARAGRAPHS).      *
035600     05  AT-COUNT                    PIC S9(8) COMP VALUE ZERO.
035700     05  AT-ENTRY OCCURS 0 TO 20000 TIMES
035800             DEPENDING ON AT-COUNT
035900             ASCENDING KEY IS AT-ACCT-NUMBER
036000             INDEXED BY AT-IDX.
036100*        SEARCH ALL IN 600-FIND-ACCOUNT DEPENDS ON THIS FIELD      *
036200*        STAYING IN ASCENDING SEQUENCE - SEE THE ASCENDING KEY     *
036300*        CLAUSE ABOVE.                                             *
036400         10  AT-ACCT-NUMBER          PIC X(16).
036500         10  AT-ACCT-TYPE            PIC X(01).
036600         10  AT-ACCT-CUST-ID         PIC 9(06).
036700         10  AT-ACCT-BALANCE         PIC S9(11)V99 COMP-3.
036800*        SEEDED FROM ACCT-BALANCE AT LOAD TIME AND NEVER           *
036900*        CHANGED AGAIN - THE BASIS FOR THE NET-MOVEMENT AND         *
037000*        OPENING-BALANCE CROSS-FOOT LINES ON THE REPORT.            *
037100         10  AT-ACCT-OPEN-BAL        PIC S9(11)V99 COMP-3.
037200         10  AT-ACCT-CREATED         PIC 9(14).
037300         10  AT-ACCT-UPDATED         PIC 9(14).
037400*        TODAY'S DEPOSITS AND WITHDRAWALS AGAINST THIS ACCOUNT -    *
037500*        ZEROED AT LOAD TIME, ACCUMULATED AS TRANSACTIONS POST.     *
037600         10  AT-DEPOSITS-IN          PIC S9(11)V99 COMP-3.
037700         10  AT-WDRAW-OUT            PIC S9(11)V99 COMP-3.
037800         10  FILLER                  PIC X(04) VALUE SPACES.
037900*
038000*        *******************
038100*            REPORT LINES
038200*        *******************
038300*        *******************
038400*            REPORT TITLE LINE - PRINTED ONCE PER RUN BY 800-INIT-REPORT.
038500*        *******************
038600 01  RPT-HEADER1.
038700*    REPORT TITLE LITERAL - NEVER CHANGES RUN TO RUN.
038800     05  FILLER                      PIC X(30)
038900               VALUE 'DAILY SETTLEMENT REPORT'.
039000*    RUN-DATE CAPTION, FOLLOWED BY THE MM/DD/YYYY BROKEN OUT
039100*    BELOW SO 800-INIT-REPORT CAN MOVE SYS-MM/SYS-DD/SYS-YYYY
039200*    INTO EACH PIECE SEPARATELY.
039300     05  FILLER                      PIC X(10)
039400               VALUE '   DATE: '.
039500     05  RPT-MM                      PIC 99.
039600     05  FILLER                      PIC X     VALUE '/'.
039700     05  RPT-DD                      PIC 99.
039800     05  FILLER                      PIC X     VALUE '/'.
039900     05  RPT-YYYY                    PIC 9999.
040000*    PAD OUT TO THE 132-BYTE PRINT LINE WIDTH.
040100     05  FILLER                      PIC X(63) VALUE SPACES.
040200*        *******************
040300*            COLUMN HEADINGS FOR THE ACCOUNT-DETAIL SECTION, REPRINTED
040400*            AT EVERY PAGE BREAK BY 830-REPORT-ACCOUNT-DETAILS.
040500*        *******************
040600 01  RPT-DETAIL-HDR.
040700*    EVERY FILLER BELOW LINES UP, COLUMN FOR COLUMN, WITH THE
040800*    CORRESPONDING RPT-xxx FIELD IN RPT-ACCOUNT-DETAIL BELOW -
040900*    KEEP THEM IN STEP IF EITHER RECORD IS EVER WIDENED.
041000     05  FILLER PIC X(16) VALUE 'ACCOUNT NUMBER  '.
041100     05  FILLER PIC X(5)  VALUE 'TYPE '.
041200     05  FILLER PIC X(22) VALUE 'OWNER NAME            '.
041300     05  FILLER PIC X(16) VALUE 'OPENING BALANCE '.
041400     05  FILLER PIC X(16) VALUE 'DEPOSITS IN     '.
041500     05  FILLER PIC X(16) VALUE 'WITHDRAWN OUT   '.
041600     05  FILLER PIC X(16) VALUE 'CLOSING BALANCE '.
041700     05  FILLER PIC X(25) VALUE SPACES.
041800*        *******************
041900*            ONE PRINT LINE PER ACCOUNT, FORMATTED BY
042000*            831-REPORT-ONE-ACCOUNT.
042100*        *******************
042200 01  RPT-ACCOUNT-DETAIL.
042300*    ACCOUNT NUMBER, TYPE (SPELLED OUT - SEE 831-REPORT-ONE-      *
042400*    ACCOUNT) AND OWNER NAME.                                    *
042500     05  RPT-ACCT-NUMBER             PIC X(16).
042600     05  FILLER                      PIC X(01) VALUE SPACE.
042700     05  RPT-ACCT-TYPE               PIC X(04).
042800     05  FILLER                      PIC X(01) VALUE SPACE.
042900     05  RPT-OWNER-NAME              PIC X(21).
043000*    OPENING BALANCE, TODAY'S DEPOSITS AND WITHDRAWALS, AND THE   *
043100*    CLOSING BALANCE - ALL SIGNED, EDITED, COMMA-PUNCTUATED       *
043200*    NUMERIC FOR PRINTING.                                       *
043300     05  RPT-OPEN-BAL                PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
043400     05  FILLER                      PIC X(01) VALUE SPACE.
043500     05  RPT-DEP-IN                  PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
043600     05  FILLER                      PIC X(01) VALUE SPACE.
043700     05  RPT-WDR-OUT                 PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
043800     05  FILLER                      PIC X(01) VALUE SPACE.
043900     05  RPT-CLOSE-BAL               PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
044000*        *******************
044100*            NET-MOVEMENT LINE PRINTED UNDER EACH ACCOUNT'S DETAIL LINE -
044200*            DEPOSITS IN LESS WITHDRAWALS OUT FOR THE RUN.
044300*        *******************
044400 01  RPT-ACCOUNT-BREAK.
044500     05  FILLER                      PIC X(45)
044600               VALUE '     NET MOVEMENT FOR THIS ACCOUNT ......  '.
044700     05  RPT-NET-MOVEMENT            PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
044800     05  FILLER                      PIC X(75) VALUE SPACES.
044900*        *******************
045000*            SECTION HEADING FOR THE GRAND-TOTALS-BY-TYPE BLOCK.
045100*        *******************
045200 01  RPT-STATS-HDR1.
045300*    PRINTED ONCE, AFTER THE LAST ACCOUNT DETAIL LINE, BY
045400*    850-REPORT-GRAND-TOTALS.
045500     05  FILLER PIC X(30) VALUE 'GRAND TOTALS BY TYPE:        '.
045600     05  FILLER PIC X(102) VALUE SPACES.
045700*        *******************
045800*            COLUMN HEADINGS FOR THE GRAND-TOTALS-BY-TYPE BLOCK.
045900*        *******************
046000 01  RPT-STATS-HDR2.
046100     05  FILLER PIC X(15) VALUE 'TYPE           '.
046200     05  FILLER PIC X(12) VALUE 'COUNT       '.
046300     05  FILLER PIC X(20) VALUE 'AMOUNT              '.
046400     05  FILLER PIC X(85) VALUE SPACES.
046500*        *******************
046600*            ONE LINE PER TRANSACTION TYPE (DEPOSIT, WITHDRAWAL,
046700*            TRANSFER) SHOWING COUNT AND TOTAL AMOUNT.
046800*        *******************
046900 01  RPT-STATS-DETAIL.
047000*    RPT-TRAN-TYPE IS SPELLED OUT ('DEPOSIT', 'WITHDRAWAL',
047100*    'TRANSFER') BY 850-REPORT-GRAND-TOTALS - THE COUNT AND
047200*    AMOUNT COME STRAIGHT OUT OF REPORT-TOTALS.
047300     05  RPT-TRAN-TYPE               PIC X(15).
047400     05  RPT-NUM-TRANS               PIC ZZZ,ZZ9.
047500     05  FILLER                      PIC X(3) VALUE SPACES.
047600     05  RPT-AMT-TRANS               PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
047700     05  FILLER                      PIC X(85) VALUE SPACES.
047800*        *******************
047900*            SECTION HEADING FOR THE REJECTED-REQUESTS-BY-REASON BLOCK.
048000*        *******************
048100 01  RPT-REJECT-HDR.
048200*    PRINTED AFTER THE GRAND-TOTALS-BY-TYPE BLOCK, AHEAD OF THE
048300*    ONE-LINE-PER-REASON-CODE BREAKDOWN.
048400     05  FILLER PIC X(30) VALUE 'REJECTED REQUESTS BY REASON: '.
048500     05  FILLER PIC X(102) VALUE SPACES.
048600*        *******************
048700*            ONE LINE PER REJECT REASON CODE WITH ITS COUNT FOR THE RUN.
048800*        *******************
048900 01  RPT-REJECT-DETAIL.
049000*    RPT-REJ-REASON IS ONE OF THE SHORT REASON LITERALS BUILT
049100*    BY 330-COUNT-REJECT-REASON; RPT-REJ-COUNT COMES FROM THE
049200*    MATCHING RCT-REASON-COUNT ENTRY IN REJECT-COUNT-TABLE.
049300     05  RPT-REJ-REASON              PIC X(15).
049400     05  RPT-REJ-COUNT               PIC ZZZ,ZZ9.
049500     05  FILLER                      PIC X(110) VALUE SPACES.
049600*        *******************
049700*            SUM OF EVERY ACCOUNT'S OPENING BALANCE - A CROSS-FOOT CHECK
049800*            AGAINST THE CLOSING-BALANCE TOTAL BELOW AND THE POSTED
049900*            DEPOSIT/WITHDRAWAL/TRANSFER TOTALS ABOVE.
050000*        *******************
050100 01  RPT-BALANCE-CHECK.
050200     05  FILLER PIC X(28) VALUE 'TOTAL OPENING BALANCES  ... '.
050300     05  RPT-TOT-OPEN                PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
050400     05  FILLER PIC X(87) VALUE SPACES.
050500*        *******************
050600*            SUM OF EVERY ACCOUNT'S CLOSING BALANCE AFTER TODAY'S
050700*            POSTING RUN.
050800*        *******************
050900 01  RPT-BALANCE-CHECK2.
051000     05  FILLER PIC X(28) VALUE 'TOTAL CLOSING BALANCES  ... '.
051100     05  RPT-TOT-CLOSE               PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
051200     05  FILLER PIC X(87) VALUE SPACES.
051300*
051400*        *******************
051500*            I/O BUFFER RECORDS (COPYBOOK LAYOUTS, USED FOR
051600*            READ...INTO AND FOR THE END-OF-RUN REWRITE)
051700*        *******************
051800 COPY CUSTREC.
051900 COPY ACCTREC.
052000*
052100****************************************************************
052200 PROCEDURE DIVISION.
052300****************************************************************
052400*                                                               *
052500*    PARAGRAPH NUMBERING FOLLOWS THIS SHOP'S USUAL PLAN:        *
052600*      000-099  MAIN LINE / ONE-TRANSACTION DISPATCH            *
052700*      200-299  TYPE-SPECIFIC POSTING (DEPOSIT/WITHDRAWAL/      *
052800*               TRANSFER)                                      *
052900*      300-399  JOURNAL WRITE AND ITS HELPERS                   *
053000*      600-699  IN-CORE TABLE LOOKUP HELPERS                    *
053100*      700-799  FILE OPEN / TABLE LOAD / FILE CLOSE             *
053200*      800-899  DAILY SETTLEMENT REPORT                         *
053300*    GAPS ARE LEFT DELIBERATELY IN EACH RANGE FOR FUTURE        *
053400*    MAINTENANCE WITHOUT RENUMBERING EVERYTHING BELOW IT.       *
053500*                                                               *
053600
053700*        *******************
053800*            THE JOB-STEP DRIVER - OPENS EVERYTHING, LOADS BOTH IN-CORE
053900*            TABLES, PRIMES THE REPORT HEADING, THEN DRIVES THE TRANSACTION
054000*            FILE ONE REQUEST AT A TIME UNTIL END OF FILE.  ONCE THE LAST
054100*            REQUEST IS POSTED THE UPDATED ACCOUNT TABLE IS REWRITTEN TO
054200*            ACCTOUT, THE ACCOUNT-DETAIL AND GRAND-TOTAL REPORT SECTIONS
054300*            ARE PRINTED, AND EVERY FILE IS CLOSED BEFORE GOBACK.
054400*        *******************
054500 000-MAIN-CONTROL.
054600*    RUN DATE/TIME STAMP THE OPERATOR CONSOLE MESSAGES AND SEED
054700*    WS-RUN-TIMESTAMP, WHICH THE POSTING PARAGRAPHS STAMP INTO
054800*    EACH UPDATED ACCOUNT'S AT-ACCT-UPDATED FIELD.
054900     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
055000     ACCEPT CURRENT-TIME FROM TIME.
055100     DISPLAY 'BANKPOST STARTED DATE = ' CURRENT-MONTH '/'
055200            CURRENT-DAY '/' CURRENT-YEAR.
055300     DISPLAY '             TIME = ' CURRENT-HOUR ':'
055400            CURRENT-MINUTE ':' CURRENT-SECOND.
055500     STRING CURRENT-DATE CURRENT-TIME DELIMITED BY SIZE
055600         INTO WS-RUN-TIMESTAMP.
055700
055800*    OPEN, THEN LOAD BOTH IN-CORE TABLES, THEN PRIME THE REPORT
055900*    HEADING - IN THAT ORDER, SINCE THE REPORT DATE IS TAKEN
056000*    FROM CURRENT-DATE ABOVE, NOT FROM EITHER MASTER FILE.
056100     PERFORM 700-OPEN-FILES THRU 700-EXIT.
056200     PERFORM 705-LOAD-CUSTOMER-TABLE THRU 705-EXIT.
056300     PERFORM 710-LOAD-ACCOUNT-TABLE THRU 710-EXIT.
056400     PERFORM 800-INIT-REPORT THRU 800-EXIT.
056500
056600*    PRIME THE READ, THEN LOOP ONE TRANSACTION AT A TIME UNTIL
056700*    TRAN-FILE-EOF IS SET BY 720-READ-TRAN-FILE.
056800     PERFORM 720-READ-TRAN-FILE THRU 720-EXIT.
056900     PERFORM 100-PROCESS-ONE-TRANSACTION THRU 100-EXIT
057000             UNTIL TRAN-FILE-EOF.
057100
057200*    END-OF-RUN WORK - REWRITE THE ACCOUNT MASTER, THEN PRINT
057300*    BOTH REPORT SECTIONS, THEN CLOSE EVERYTHING.
057400     PERFORM 750-WRITE-ACCOUNT-MASTER THRU 750-EXIT.
057500     PERFORM 830-REPORT-ACCOUNT-DETAILS THRU 830-EXIT.
057600     PERFORM 850-REPORT-GRAND-TOTALS THRU 850-EXIT.
057700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
057800
057900     GOBACK.
058000
058100*        *******************
058200*            ONE PASS OF THE TRANSACTION LOOP.  CLEARS THE REJECT-REASON
058300*            AND JOURNAL WORK FIELDS, ROUTES THE REQUEST TO ITS TYPE-
058400*            SPECIFIC POSTING PARAGRAPH BY TRQ-TRAN-TYPE, THEN WRITES
058500*            EXACTLY ONE JOURNAL RECORD - POSTED IF WS-REJECT-REASON IS
058600*            STILL SPACES WHEN THE EVALUATE FALLS THROUGH, REJECTED
058700*            OTHERWISE - BEFORE READING THE NEXT TRANSACTION.
058800*        *******************
058900 100-PROCESS-ONE-TRANSACTION.
059000*    CLEAR THE WORK FIELDS LEFT OVER FROM THE PRIOR REQUEST BEFORE  *
059100*    ROUTING THIS ONE - A STALE REJECT REASON OR JOURNAL SOURCE/    *
059200*    TARGET FROM A PRIOR REQUEST MUST NEVER SURVIVE INTO THIS ONE.  *
059300     ADD +1 TO NUM-TRAN-RECS.
059400     MOVE SPACES TO WS-REJECT-REASON.
059500     MOVE ZERO   TO WS-SRC-IDX-SAVE WS-TGT-IDX-SAVE
059600                    WS-OWNER-CUST-ID.
059700     MOVE SPACES TO WS-JRN-SOURCE-OUT WS-JRN-TARGET-OUT.
059800*    05/19/17 JMH BK-0481 - AMOUNT > 0 IS A COMMON RULE FOR       *
059900*    DEPOSIT AND WITHDRAWAL, CHECKED HERE BEFORE THE TYPE-       *
060000*    SPECIFIC PARAGRAPH RUNS.  TRANSFER'S OWN RULE ORDER PUTS    *
060100*    THE AMOUNT CHECK AFTER THE EXISTENCE/SAME-ACCT CHECKS, SO   *
060200*    220-POST-TRANSFER MAKES THAT CHECK ITSELF.                 *
060300     EVALUATE TRUE
060400         WHEN TRQ-IS-DEPOSIT
060500             ADD +1 TO NUM-DEPOSIT-REQ
060600             IF TRQ-AMOUNT NOT > ZERO
060700                 MOVE 'AMT-NOT-POS' TO WS-REJECT-REASON
060800             ELSE
060900                 PERFORM 200-POST-DEPOSIT THRU 200-EXIT
061000             END-IF
061100         WHEN TRQ-IS-WITHDRAWAL
061200             ADD +1 TO NUM-WITHDRAW-REQ
061300             IF TRQ-AMOUNT NOT > ZERO
061400                 MOVE 'AMT-NOT-POS' TO WS-REJECT-REASON
061500             ELSE
061600                 PERFORM 210-POST-WITHDRAWAL THRU 210-EXIT
061700             END-IF
061800         WHEN TRQ-IS-TRANSFER
061900             ADD +1 TO NUM-TRANSFER-REQ
062000             PERFORM 220-POST-TRANSFER THRU 220-EXIT
062100         WHEN OTHER
062200             MOVE 'BAD-TYPE' TO WS-REJECT-REASON
062300     END-EVALUATE.
062400
062500     IF WS-REJECT-REASON = SPACES
062600         PERFORM 300-WRITE-JOURNAL-POSTED THRU 300-EXIT
062700     ELSE
062800         PERFORM 310-WRITE-JOURNAL-REJECTED THRU 310-EXIT
062900     END-IF.
063000
063100     PERFORM 720-READ-TRAN-FILE THRU 720-EXIT.
063200 100-EXIT.
063300     EXIT.
063400
063500*        *******************
063600*            APPLIES A DEPOSIT REQUEST.  THE TARGET ACCOUNT MUST BE ON
063700*            THE IN-CORE ACCOUNT TABLE OR THE REQUEST IS REJECTED
063800*            ACCT-NOTFND.  A FOUND ACCOUNT HAS TRQ-AMOUNT ADDED TO ITS
063900*            BALANCE AND TO THE RUNNING DEPOSITS-IN ACCUMULATOR USED BY
064000*            THE ACCOUNT DETAIL REPORT LINE.
064100*        *******************
064200 200-POST-DEPOSIT.
064300*    A DEPOSIT NAMES ONLY A TARGET ACCOUNT - THERE IS NO SOURCE   *
064400*    SIDE TO A DEPOSIT.                                          *
064500     MOVE TRQ-TARGET-ACCT TO WS-SEARCH-ACCT.
064600     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.
064700     IF NOT WS-ACCT-FOUND
064800         MOVE 'ACCT-NOTFND' TO WS-REJECT-REASON
064900     ELSE
065000         MOVE AT-IDX TO WS-TGT-IDX-SAVE
065100*        CREDIT THE BALANCE AND ROLL THE AMOUNT INTO THE RUNNING *
065200*        DEPOSITS-IN ACCUMULATOR PRINTED ON THE DETAIL LINE.     *
065300         ADD TRQ-AMOUNT TO AT-ACCT-BALANCE(AT-IDX)
065400         ADD TRQ-AMOUNT TO AT-DEPOSITS-IN(AT-IDX)
065500         MOVE TRQ-DATE      TO AT-ACCT-UPDATED(AT-IDX)(1:8)
065600         MOVE WS-RUN-TIMESTAMP(9:6)
065700                            TO AT-ACCT-UPDATED(AT-IDX)(9:6)
065800         MOVE AT-ACCT-CUST-ID(AT-IDX) TO WS-OWNER-CUST-ID
065900         MOVE TRQ-TARGET-ACCT TO WS-JRN-TARGET-OUT
066000         ADD TRQ-AMOUNT TO AMT-DEPOSIT-TOTAL
066100     END-IF.
066200 200-EXIT.
066300     EXIT.
066400
066500*        *******************
066600*            APPLIES A WITHDRAWAL REQUEST.  REJECTS ACCT-NOTFND IF THE
066700*            SOURCE ACCOUNT IS NOT ON THE TABLE, THEN REJECTS INSUF-FUNDS
066800*            IF THE WITHDRAWAL WOULD DRIVE THE BALANCE BELOW ZERO - THIS
066900*            SYSTEM DOES NOT ALLOW OVERDRAFTS.  A GOOD WITHDRAWAL REDUCES
067000*            THE BALANCE AND ADDS TO THE RUNNING WITHDRAWALS-OUT
067100*            ACCUMULATOR.
067200*        *******************
067300 210-POST-WITHDRAWAL.
067400*    A WITHDRAWAL NAMES ONLY A SOURCE ACCOUNT - THE FUNDS LEAVE   *
067500*    THIS SYSTEM ENTIRELY, THEY DO NOT MOVE TO ANOTHER ACCOUNT.   *
067600     MOVE TRQ-SOURCE-ACCT TO WS-SEARCH-ACCT.
067700     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.
067800     IF NOT WS-ACCT-FOUND
067900         MOVE 'ACCT-NOTFND' TO WS-REJECT-REASON
068000     ELSE
068100*        NO OVERDRAFTS ARE PERMITTED - A WITHDRAWAL THAT WOULD    *
068200*        TAKE THE BALANCE BELOW ZERO IS REJECTED OUTRIGHT.        *
068300         IF AT-ACCT-BALANCE(AT-IDX) < TRQ-AMOUNT
068400             MOVE 'INSUF-FUNDS' TO WS-REJECT-REASON
068500         ELSE
068600             MOVE AT-IDX TO WS-SRC-IDX-SAVE
068700             SUBTRACT TRQ-AMOUNT FROM AT-ACCT-BALANCE(AT-IDX)
068800             ADD TRQ-AMOUNT TO AT-WDRAW-OUT(AT-IDX)
068900             MOVE TRQ-DATE   TO AT-ACCT-UPDATED(AT-IDX)(1:8)
069000             MOVE WS-RUN-TIMESTAMP(9:6)
069100                             TO AT-ACCT-UPDATED(AT-IDX)(9:6)
069200             MOVE AT-ACCT-CUST-ID(AT-IDX) TO WS-OWNER-CUST-ID
069300             MOVE TRQ-SOURCE-ACCT TO WS-JRN-SOURCE-OUT
069400             ADD TRQ-AMOUNT TO AMT-WITHDRAW-TOTAL
069500         END-IF
069600     END-IF.
069700 210-EXIT.
069800     EXIT.
069900
070000*        *******************
070100*            APPLIES A TRANSFER REQUEST BETWEEN TWO ACCOUNTS ON THE SAME
070200*            TABLE.  CHECKS RUN IN A DELIBERATE ORDER - SOURCE FOUND,
070300*            TARGET FOUND, SOURCE NOT EQUAL TARGET, AMOUNT POSITIVE,
070400*            THEN SUFFICIENT SOURCE BALANCE - SO A BAD TRANSFER IS ALWAYS
070500*            REPORTED BY THE FIRST RULE IT ACTUALLY BREAKS RATHER THAN
070600*            WHICHEVER ONE HAPPENED TO BE CHECKED FIRST.  SEE BK-0455
070700*            AND BK-0481 IN THE AMENDMENT HISTORY ABOVE.
070800*        *******************
070900 220-POST-TRANSFER.
071000*    RULE 1 - SOURCE ACCOUNT MUST EXIST.
071100     MOVE TRQ-SOURCE-ACCT TO WS-SEARCH-ACCT.
071200     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.
071300     IF NOT WS-ACCT-FOUND
071400         MOVE 'SRC-NOTFND' TO WS-REJECT-REASON
071500         GO TO 220-EXIT
071600     END-IF.
071700     MOVE AT-IDX TO WS-SRC-IDX-SAVE.
071800
071900*    RULE 2 - TARGET ACCOUNT MUST EXIST.
072000     MOVE TRQ-TARGET-ACCT TO WS-SEARCH-ACCT.
072100     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.
072200     IF NOT WS-ACCT-FOUND
072300         MOVE 'TGT-NOTFND' TO WS-REJECT-REASON
072400         GO TO 220-EXIT
072500     END-IF.
072600     MOVE AT-IDX TO WS-TGT-IDX-SAVE.
072700
072800*    RULE 3 - SOURCE AND TARGET MUST BE DIFFERENT ACCOUNTS.
072900     IF TRQ-SOURCE-ACCT = TRQ-TARGET-ACCT
073000         MOVE 'SAME-ACCT' TO WS-REJECT-REASON
073100         GO TO 220-EXIT
073200     END-IF.
073300
073400*    05/19/17 JMH BK-0481 - AMOUNT > 0 CHECKED HERE, AFTER THE    *
073500*    EXISTENCE AND SAME-ACCOUNT CHECKS, PER THE TRANSFER RULE    *
073600*    ORDER - NOT IN THE COMMON CHECK IN 100-PROCESS-ONE-         *
073700*    TRANSACTION, WHICH WOULD MASK SRC-NOTFND/TGT-NOTFND/        *
073800*    SAME-ACCT BEHIND AMT-NOT-POS.                               *
073900     IF TRQ-AMOUNT NOT > ZERO
074000         MOVE 'AMT-NOT-POS' TO WS-REJECT-REASON
074100         GO TO 220-EXIT
074200     END-IF.
074300
074400*    RULE 5 - SOURCE MUST HAVE ENOUGH TO COVER THE TRANSFER - NO
074500*    OVERDRAFTS, SAME AS A STRAIGHT WITHDRAWAL.
074600     IF AT-ACCT-BALANCE(WS-SRC-IDX-SAVE) < TRQ-AMOUNT
074700         MOVE 'INSUF-FUNDS' TO WS-REJECT-REASON
074800         GO TO 220-EXIT
074900     END-IF.
075000
075100*    MOVE THE AMOUNT OUT OF THE SOURCE BALANCE AND INTO ITS         *
075200*    WITHDRAWALS-OUT ACCUMULATOR, THEN THE MIRROR IMAGE INTO THE    *
075300*    TARGET BALANCE AND DEPOSITS-IN ACCUMULATOR.                    *
075400     SUBTRACT TRQ-AMOUNT FROM AT-ACCT-BALANCE(WS-SRC-IDX-SAVE).
075500     ADD      TRQ-AMOUNT TO   AT-WDRAW-OUT(WS-SRC-IDX-SAVE).
075600     ADD      TRQ-AMOUNT TO   AT-ACCT-BALANCE(WS-TGT-IDX-SAVE).
075700     ADD      TRQ-AMOUNT TO   AT-DEPOSITS-IN(WS-TGT-IDX-SAVE).
075800
075900*    STAMP BOTH SIDES OF THE TRANSFER WITH THE SAME LAST-UPDATED    *
076000*    DATE/TIME - THE TRANSACTION DATE FOR THE DATE PORTION AND      *
076100*    THIS RUN'S TIMESTAMP FOR THE TIME PORTION.                     *
076200     MOVE TRQ-DATE TO AT-ACCT-UPDATED(WS-SRC-IDX-SAVE)(1:8).
076300     MOVE WS-RUN-TIMESTAMP(9:6)
076400                    TO AT-ACCT-UPDATED(WS-SRC-IDX-SAVE)(9:6).
076500     MOVE AT-ACCT-UPDATED(WS-SRC-IDX-SAVE)
076600                    TO AT-ACCT-UPDATED(WS-TGT-IDX-SAVE).
076700
076800*    THE JOURNAL IS ATTRIBUTED TO THE SOURCE ACCOUNT'S OWNER - THE  *
076900*    PARTY WHOSE FUNDS MOVED - NOT THE RECEIVING PARTY.             *
077000     MOVE AT-ACCT-CUST-ID(WS-SRC-IDX-SAVE) TO WS-OWNER-CUST-ID.
077100     MOVE TRQ-SOURCE-ACCT TO WS-JRN-SOURCE-OUT.
077200     MOVE TRQ-TARGET-ACCT TO WS-JRN-TARGET-OUT.
077300     ADD TRQ-AMOUNT TO AMT-TRANSFER-TOTAL.
077400 220-EXIT.
077500     EXIT.
077600
077700*        *******************
077800*            BUILDS AND WRITES ONE JOURNAL RECORD FOR A SUCCESSFULLY
077900*            POSTED REQUEST.  JRN-STATUS IS SET TO 'P', AND A BLANK
078000*            CALLER-SUPPLIED DESCRIPTION IS DEFAULTED THROUGH
078100*            320-DEFAULT-DESCRIPTION BEFORE THE MOVE INTO JRN-DESCRIPTION.
078200*        *******************
078300 300-WRITE-JOURNAL-POSTED.
078400     ADD +1 TO WS-NEXT-JRN-ID.
078500     ADD +1 TO NUM-POSTED.
078600     MOVE WS-NEXT-JRN-ID  TO JRN-ID.
078700     MOVE TRQ-TYPE        TO JRN-TYPE.
078800     MOVE WS-JRN-SOURCE-OUT TO JRN-SOURCE-ACCT.
078900     MOVE WS-JRN-TARGET-OUT TO JRN-TARGET-ACCT.
079000     MOVE TRQ-AMOUNT      TO JRN-AMOUNT.
079100     MOVE TRQ-DATE        TO JRN-DATE.
079200     PERFORM 320-DEFAULT-DESCRIPTION THRU 320-EXIT.
079300     MOVE WS-JRN-DESC-OUT TO JRN-DESCRIPTION.
079400     MOVE 'P'             TO JRN-STATUS.
079500     MOVE SPACES          TO JRN-REASON.
079600*    05/19/17 JMH BK-0481 - ATTRIBUTED OWNER SET BY THE 200/210/  *
079700*    220 POSTING PARAGRAPHS - SOURCE OWNER FOR WITHDRAWAL/        *
079800*    TRANSFER, TARGET OWNER FOR DEPOSIT.                         *
079900     MOVE WS-OWNER-CUST-ID TO JRN-OWNER-CUST-ID.
080000     WRITE JRNL-REC.
080100 300-EXIT.
080200     EXIT.
080300
080400*        *******************
080500*            BUILDS AND WRITES ONE JOURNAL RECORD FOR A REJECTED REQUEST.
080600*            JRN-STATUS IS SET TO 'R' AND JRN-REASON CARRIES THE SHORT
080700*            REJECT CODE ACCUMULATED IN WS-REJECT-REASON.  330-COUNT-
080800*            REJECT-REASON TALLIES THE REASON FOR THE END-OF-RUN REPORT.
080900*        *******************
081000 310-WRITE-JOURNAL-REJECTED.
081100     ADD +1 TO NUM-REJECTED.
081200     MOVE ZERO            TO JRN-ID.
081300     MOVE TRQ-TYPE        TO JRN-TYPE.
081400     MOVE TRQ-SOURCE-ACCT TO JRN-SOURCE-ACCT.
081500     MOVE TRQ-TARGET-ACCT TO JRN-TARGET-ACCT.
081600     MOVE TRQ-AMOUNT      TO JRN-AMOUNT.
081700     MOVE TRQ-DATE        TO JRN-DATE.
081800*    05/22/17 JMH BK-0482 - A REJECTED REQUEST GETS THE SAME       *
081900*    BLANK-DESCRIPTION DEFAULTING AS A POSTED ONE - JRNLREC DOES   *
082000*    NOT DISTINGUISH POSTED FROM REJECTED FOR THIS RULE.           *
082100     PERFORM 320-DEFAULT-DESCRIPTION THRU 320-EXIT.
082200     MOVE WS-JRN-DESC-OUT TO JRN-DESCRIPTION.
082300     MOVE 'R'             TO JRN-STATUS.
082400     MOVE WS-REJECT-REASON TO JRN-REASON.
082500*    05/19/17 JMH BK-0481 - NO POSTING TOOK PLACE, SO THERE IS NO *
082600*    ATTRIBUTED OWNER TO REPORT.                                 *
082700     MOVE ZERO             TO JRN-OWNER-CUST-ID.
082800     WRITE JRNL-REC.
082900     PERFORM 330-COUNT-REJECT-REASON THRU 330-EXIT.
083000 310-EXIT.
083100     EXIT.
083200
083300*        *******************
083400*            APPLIES THE BLANK-DESCRIPTION-DEFAULTS RULE - IF THE CALLER
083500*            LEFT TRQ-DESCRIPTION BLANK THE JOURNAL STILL GETS A
083600*            MEANINGFUL DESCRIPTION, BUILT FROM THE TRANSACTION TYPE
083700*            (DEPOSIT, WITHDRAWAL OR TRANSFER).  CALLED BY BOTH THE
083800*            POSTED AND REJECTED JOURNAL-WRITE PARAGRAPHS SINCE JRNLREC
083900*            DOES NOT DISTINGUISH THE TWO FOR THIS RULE.
084000*        *******************
084100 320-DEFAULT-DESCRIPTION.
084200*    START WITH WHATEVER THE TELLER KEYED ON THE REQUEST.
084300     MOVE TRQ-DESCRIPTION TO WS-JRN-DESC-OUT.
084400*    A BLANK DESCRIPTION IS DEFAULTED FROM THE TRANSACTION
084500*    TYPE - THIS RULE APPLIES ON BOTH THE POSTED SIDE (CALLED
084600*    FROM 300-WRITE-JOURNAL-POSTED) AND THE REJECTED SIDE
084700*    (CALLED FROM 310-WRITE-JOURNAL-REJECTED) - SEE BK-0482.
084800     IF WS-JRN-DESC-OUT = SPACES
084900         EVALUATE TRUE
085000             WHEN TRQ-IS-DEPOSIT
085100                 MOVE 'DEPOSIT'    TO WS-JRN-DESC-OUT
085200             WHEN TRQ-IS-WITHDRAWAL
085300                 MOVE 'WITHDRAWAL' TO WS-JRN-DESC-OUT
085400             WHEN TRQ-IS-TRANSFER
085500                 MOVE 'TRANSFER'   TO WS-JRN-DESC-OUT
085600         END-EVALUATE
085700     END-IF.
085800 320-EXIT.
085900     EXIT.
086000
086100*        *******************
086200*            BUMPS THE MATCHING COUNTER IN REJECT-COUNT-TABLE SO THE
086300*            GRAND-TOTALS REPORT CAN BREAK OUT REJECTS BY REASON CODE.
086400*        *******************
086500 330-COUNT-REJECT-REASON.
086600*    WS-REJECT-REASON WAS SET BY WHICHEVER EDIT IN
086700*    100-PROCESS-ONE-TRANSACTION OR 220-POST-TRANSFER FAILED -
086800*    ONLY ONE COUNTER IS EVER BUMPED PER REJECTED REQUEST.
086900     EVALUATE WS-REJECT-REASON
087000         WHEN 'AMT-NOT-POS'  ADD +1 TO RCT-AMT-NOT-POS
087100         WHEN 'ACCT-NOTFND'  ADD +1 TO RCT-ACCT-NOTFND
087200         WHEN 'INSUF-FUNDS'  ADD +1 TO RCT-INSUF-FUNDS
087300         WHEN 'SRC-NOTFND'   ADD +1 TO RCT-SRC-NOTFND
087400         WHEN 'TGT-NOTFND'   ADD +1 TO RCT-TGT-NOTFND
087500         WHEN 'SAME-ACCT'    ADD +1 TO RCT-SAME-ACCT
087600         WHEN 'BAD-TYPE'     ADD +1 TO RCT-BAD-TYPE
087700     END-EVALUATE.
087800 330-EXIT.
087900     EXIT.
088000
088100*        *******************
088200*            SEARCHES THE IN-CORE ACCOUNT TABLE FOR WS-SEARCH-ACCT AND
088300*            SETS WS-ACCT-FOUND-SW.  ON A HIT THE MATCHING SUBSCRIPT IS
088400*            LEFT IN AT-IDX FOR THE CALLER TO USE.
088500*        *******************
088600 600-FIND-ACCOUNT.
088700*    SEARCH ALL RELIES ON AT-ENTRY'S ASCENDING KEY ON               *
088800*    AT-ACCT-NUMBER - THE TABLE MUST STAY IN THAT ORDER, WHICH IT   *
088900*    DOES SINCE ACCTFILE ITSELF IS SEQUENCED BY ACCOUNT NUMBER.     *
089000     MOVE 'N' TO WS-ACCT-FOUND-SW.
089100     IF AT-COUNT > ZERO
089200         SEARCH ALL AT-ENTRY
089300             WHEN AT-ACCT-NUMBER(AT-IDX) = WS-SEARCH-ACCT
089400                 MOVE 'Y' TO WS-ACCT-FOUND-SW
089500         END-SEARCH
089600     END-IF.
089700 600-EXIT.
089800     EXIT.
089900
090000*        *******************
090100*            SEARCHES THE IN-CORE CUSTOMER TABLE FOR A CUST-ID AND
090200*            RETURNS THE OWNER'S NAME, USED WHEN ATTRIBUTING A JOURNAL
090300*            ENTRY BACK TO THE ACCOUNT OWNER.
090400*        *******************
090500 610-FIND-CUSTOMER.
090600*    REUSES WS-ACCT-FOUND-SW RATHER THAN A SEPARATE SWITCH - THIS  *
090700*    PROGRAM NEVER CALLS 600-FIND-ACCOUNT AND 610-FIND-CUSTOMER    *
090800*    BACK TO BACK WITHOUT TESTING THE RESULT IN BETWEEN.           *
090900     MOVE 'N' TO WS-ACCT-FOUND-SW.
091000     IF CT-COUNT > ZERO
091100         SEARCH ALL CT-ENTRY
091200             WHEN CT-CUST-ID(CT-IDX) = WS-OWNER-CUST-ID
091300                 MOVE 'Y' TO WS-ACCT-FOUND-SW
091400         END-SEARCH
091500     END-IF.
091600 610-EXIT.
091700     EXIT.
091800
091900*        *******************
092000*            OPENS EVERY FILE THIS PROGRAM TOUCHES AND CHECKS EACH FILE
092100*            STATUS - A BAD OPEN ABENDS THE RUN RATHER THAN LIMPING
092200*            ALONG AGAINST A FILE THAT IS NOT REALLY THERE.
092300*        *******************
092400 700-OPEN-FILES.
092500*    CUSTOMER-FILE AND ACCOUNT-FILE ARE OPENED INPUT ONLY - THIS   *
092600*    PROGRAM NEVER REWRITES THE CUSTOMER MASTER, AND THE ACCOUNT   *
092700*    MASTER IS RE-CREATED WHOLESALE ON ACCOUNT-FILE-OUT RATHER     *
092800*    THAN UPDATED IN PLACE.                                       *
092900     OPEN INPUT  CUSTOMER-FILE
093000                 ACCOUNT-FILE
093100                 TRANSACTION-FILE
093200          OUTPUT ACCOUNT-FILE-OUT
093300                 JOURNAL-FILE
093400                 REPORT-FILE.
093500*    FORCE WS-TRAN-EOF SO 000-MAIN-CONTROL'S POSTING LOOP NEVER
093600*    STARTS, AND SET A NONZERO RETURN-CODE SO THE JOB STEP SHOWS
093700*    A CONDITION CODE THE SCHEDULER CAN ACT ON.
093800     IF WS-CUSTFILE-STATUS NOT = '00'
093900         DISPLAY 'ERROR OPENING CUSTOMER FILE. RC:'
094000                 WS-CUSTFILE-STATUS
094100         MOVE 16 TO RETURN-CODE
094200         MOVE 'Y' TO WS-TRAN-EOF
094300     END-IF.
094400*    SAME TREATMENT FOR THE ACCOUNT MASTER.
094500     IF WS-ACCTFILE-STATUS NOT = '00'
094600         DISPLAY 'ERROR OPENING ACCOUNT FILE. RC:'
094700                 WS-ACCTFILE-STATUS
094800         MOVE 16 TO RETURN-CODE
094900         MOVE 'Y' TO WS-TRAN-EOF
095000     END-IF.
095100*    AND FOR THE TRANSACTION REQUEST FILE.
095200     IF WS-TRANFILE-STATUS NOT = '00'
095300         DISPLAY 'ERROR OPENING TRAN FILE. RC:'
095400                 WS-TRANFILE-STATUS
095500         MOVE 16 TO RETURN-CODE
095600         MOVE 'Y' TO WS-TRAN-EOF
095700     END-IF.
095800 700-EXIT.
095900     EXIT.
096000
096100*        *******************
096200*            READS CUSTFILE ENTIRELY INTO CUSTOMER-TABLE SO THE OWNER-
096300*            NAME LOOKUP IN 610-FIND-CUSTOMER NEVER NEEDS A SEPARATE
096400*            DISK READ WHILE TRANSACTIONS ARE BEING POSTED.
096500*        *******************
096600 705-LOAD-CUSTOMER-TABLE.
096700     MOVE ZERO TO CT-COUNT.
096800     PERFORM 706-READ-ONE-CUSTOMER THRU 706-EXIT
096900         UNTIL WS-CUSTFILE-STATUS = '10'.
097000 705-EXIT.
097100     EXIT.
097200
097300*        *******************
097400*            READS ONE CUSTFILE RECORD INTO THE NEXT CUSTOMER-TABLE
097500*            ENTRY AND BUMPS CT-COUNT.
097600*        *******************
097700 706-READ-ONE-CUSTOMER.
097800*    ONLY THE FIELDS THE JOURNAL ATTRIBUTION RULE ACTUALLY NEEDS  *
097900*    ARE CARRIED INTO CUSTOMER-TABLE - CUST-ID AND THE OWNER'S    *
098000*    NAME.  EVERYTHING ELSE ON THE CUSTOMER MASTER IS CUSTMAINT'S *
098100*    CONCERN, NOT THIS PROGRAM'S.                                 *
098200     READ CUSTOMER-FILE INTO CUST-REC
098300         AT END MOVE '10' TO WS-CUSTFILE-STATUS.
098400     IF WS-CUSTFILE-STATUS = '00'
098500         ADD +1 TO CT-COUNT
098600         MOVE CUST-ID         TO CT-CUST-ID(CT-COUNT)
098700         MOVE CUST-FIRST-NAME TO CT-FIRST-NAME(CT-COUNT)
098800         MOVE CUST-LAST-NAME  TO CT-LAST-NAME(CT-COUNT)
098900     END-IF.
099000 706-EXIT.
099100     EXIT.
099200
099300*        *******************
099400*            READS ACCTFILE ENTIRELY INTO ACCOUNT-TABLE.  THE WHOLE
099500*            DAY'S POSTING RUN IS DONE AGAINST THIS TABLE - THE MASTER
099600*            IS NOT REWRITTEN UNTIL EVERY TRANSACTION HAS BEEN APPLIED.
099700*        *******************
099800 710-LOAD-ACCOUNT-TABLE.
099900     MOVE ZERO TO AT-COUNT.
100000     PERFORM 711-READ-ONE-ACCOUNT THRU 711-EXIT
100100         UNTIL WS-ACCTFILE-STATUS = '10'.
100200 710-EXIT.
100300     EXIT.
100400
100500*        *******************
100600*            READS ONE ACCTFILE RECORD INTO THE NEXT ACCOUNT-TABLE ENTRY,
100700*            SEEDS THE OPENING-BALANCE AND DEPOSITS/WITHDRAWALS
100800*            ACCUMULATORS USED LATER BY THE ACCOUNT DETAIL REPORT LINE,
100900*            AND BUMPS AT-COUNT.
101000*        *******************
101100 711-READ-ONE-ACCOUNT.
101200*    THE OPENING BALANCE IS SEEDED FROM TODAY'S STARTING BALANCE  *
101300*    AND NEVER CHANGED AGAIN - IT IS THE BASIS FOR THE NET-       *
101400*    MOVEMENT LINE AND THE OPENING-BALANCE CROSS-FOOT TOTAL.      *
101500     READ ACCOUNT-FILE INTO ACCT-REC
101600         AT END MOVE '10' TO WS-ACCTFILE-STATUS.
101700     IF WS-ACCTFILE-STATUS = '00'
101800         ADD +1 TO AT-COUNT
101900         MOVE ACCT-NUMBER    TO AT-ACCT-NUMBER(AT-COUNT)
102000         MOVE ACCT-TYPE      TO AT-ACCT-TYPE(AT-COUNT)
102100         MOVE ACCT-CUST-ID   TO AT-ACCT-CUST-ID(AT-COUNT)
102200         MOVE ACCT-BALANCE   TO AT-ACCT-BALANCE(AT-COUNT)
102300         MOVE ACCT-BALANCE   TO AT-ACCT-OPEN-BAL(AT-COUNT)
102400         MOVE ACCT-CREATED   TO AT-ACCT-CREATED(AT-COUNT)
102500         MOVE ACCT-UPDATED   TO AT-ACCT-UPDATED(AT-COUNT)
102600         MOVE ZERO           TO AT-DEPOSITS-IN(AT-COUNT)
102700         MOVE ZERO           TO AT-WDRAW-OUT(AT-COUNT)
102800     END-IF.
102900 711-EXIT.
103000     EXIT.
103100
103200*        *******************
103300*            READS THE NEXT TRANSACTION REQUEST.  AT END SETS
103400*            WS-TRAN-EOF SO THE MAIN CONTROL LOOP IN 000-MAIN-CONTROL
103500*            STOPS CALLING 100-PROCESS-ONE-TRANSACTION.
103600*        *******************
103700 720-READ-TRAN-FILE.
103800*    THE READ'S OWN AT END CLAUSE AND THE EVALUATE BELOW ARE
103900*    BELT-AND-SUSPENDERS FOR THE SAME CONDITION - KEPT BECAUSE
104000*    THAT IS HOW THIS SHOP HAS ALWAYS CODED SEQUENTIAL READS.
104100     READ TRANSACTION-FILE
104200         AT END MOVE 'Y' TO WS-TRAN-EOF.
104300     EVALUATE WS-TRANFILE-STATUS
104400         WHEN '00'
104500             CONTINUE
104600         WHEN '10'
104700             MOVE 'Y' TO WS-TRAN-EOF
104800*        ANY OTHER FILE STATUS IS TREATED AS FATAL - DISPLAY THE
104900*        CODE FOR THE OPERATOR AND FORCE THE LOOP TO END.
105000         WHEN OTHER
105100             DISPLAY 'ERROR ON TRAN FILE READ.  RC: '
105200                     WS-TRANFILE-STATUS
105300             MOVE 'Y' TO WS-TRAN-EOF
105400     END-EVALUATE.
105500 720-EXIT.
105600     EXIT.
105700
105800*        *******************
105900*            DRIVES 751-WRITE-ONE-ACCOUNT ACROSS THE WHOLE IN-CORE
106000*            ACCOUNT TABLE ONCE POSTING IS FINISHED, PRODUCING THE
106100*            UPDATED ACCTOUT MASTER IN THE SAME ORDER THE ORIGINAL
106200*            ACCTFILE WAS LOADED.
106300*        *******************
106400 750-WRITE-ACCOUNT-MASTER.
106500*    WS-SUB1 IS THE SHARED TABLE-SEARCH SUBSCRIPT ALSO USED BY    *
106600*    830-REPORT-ACCOUNT-DETAILS BELOW - IT IS NEVER LIVE IN TWO   *
106700*    PLACES AT ONCE SINCE THE TWO LOOPS RUN ONE AFTER THE OTHER.  *
106800     PERFORM 751-WRITE-ONE-ACCOUNT THRU 751-EXIT
106900         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > AT-COUNT.
107000 750-EXIT.
107100     EXIT.
107200
107300*        *******************
107400*            MOVES ONE ACCOUNT-TABLE ENTRY BACK INTO ACCT-REC-OUT AND
107500*            WRITES IT, ALSO ROLLING THE ENTRY'S OPENING AND CLOSING
107600*            BALANCE INTO THE RUN-WIDE BALANCE-CHECK ACCUMULATORS PRINTED
107700*            AT THE BOTTOM OF THE GRAND-TOTALS REPORT.
107800*        *******************
107900 751-WRITE-ONE-ACCOUNT.
108000*    INITIALIZE CLEARS ACCT-REC (INCLUDING ITS FILLER) BEFORE     *
108100*    EACH ACCOUNT-TABLE ENTRY IS MOVED BACK IN, SO NO STALE       *
108200*    BYTES FROM THE PRIOR ACCOUNT'S RECORD LEAK INTO ACCTOUT.     *
108300     INITIALIZE ACCT-REC.
108400     MOVE AT-ACCT-NUMBER(WS-SUB1)  TO ACCT-NUMBER.
108500     MOVE AT-ACCT-TYPE(WS-SUB1)    TO ACCT-TYPE.
108600     MOVE AT-ACCT-CUST-ID(WS-SUB1) TO ACCT-CUST-ID.
108700     MOVE AT-ACCT-BALANCE(WS-SUB1) TO ACCT-BALANCE.
108800     MOVE AT-ACCT-CREATED(WS-SUB1) TO ACCT-CREATED.
108900     MOVE AT-ACCT-UPDATED(WS-SUB1) TO ACCT-UPDATED.
109000     WRITE ACCT-REC-OUT FROM ACCT-REC.
109100     ADD AT-ACCT-OPEN-BAL(WS-SUB1)  TO TOT-OPENING-BALANCE.
109200     ADD AT-ACCT-BALANCE(WS-SUB1)   TO TOT-CLOSING-BALANCE.
109300 751-EXIT.
109400     EXIT.
109500
109600*        *******************
109700*            CLOSES EVERY FILE THIS PROGRAM OPENED.
109800*        *******************
109900 790-CLOSE-FILES.
110000*    ORDER DOES NOT MATTER TO THE COMPILER, BUT THIS SHOP LISTS
110100*    INPUT FILES BEFORE OUTPUT FILES OUT OF HABIT.
110200     CLOSE CUSTOMER-FILE
110300           ACCOUNT-FILE
110400           ACCOUNT-FILE-OUT
110500           TRANSACTION-FILE
110600           JOURNAL-FILE
110700           REPORT-FILE.
110800 790-EXIT.
110900     EXIT.
111000
111100*        *******************
111200*            OPENS THE PRINT FILE (VIA 700-OPEN-FILES BEFORE THIS
111300*            PARAGRAPH RUNS) AND WRITES THE REPORT'S TITLE AND
111400*            COLUMN-HEADING LINES BEFORE ANY DETAIL IS PRINTED.
111500*        *******************
111600 800-INIT-REPORT.
111700*    THE REPORT DATE IS THE RUN DATE, NOT ANY TRANSACTION DATE -  *
111800*    A SINGLE RUN OF BANKPOST MAY POST TRANSACTIONS DATED         *
111900*    DIFFERENTLY FROM TODAY IF THE TRANSACTION FILE IS LATE.      *
112000     MOVE CURRENT-YEAR   TO RPT-YYYY.
112100     MOVE CURRENT-MONTH  TO RPT-MM.
112200     MOVE CURRENT-DAY    TO RPT-DD.
112300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
112400     WRITE REPORT-RECORD FROM RPT-DETAIL-HDR AFTER 2.
112500 800-EXIT.
112600     EXIT.
112700
112800*        *******************
112900*            DRIVES 831-REPORT-ONE-ACCOUNT ACROSS THE ACCOUNT TABLE,
113000*            PRINTING ONE DETAIL LINE PER ACCOUNT WITH A NEW PAGE AND
113100*            REPEATED COLUMN HEADINGS WHEN THE PAGE FILLS.
113200*        *******************
113300 830-REPORT-ACCOUNT-DETAILS.
113400     PERFORM 831-REPORT-ONE-ACCOUNT THRU 831-EXIT
113500         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > AT-COUNT.
113600 830-EXIT.
113700     EXIT.
113800
113900*        *******************
114000*            FORMATS ONE ACCOUNT-DETAIL REPORT LINE - ACCOUNT NUMBER,
114100*            TYPE, OWNER, OPENING BALANCE, THE DAY'S DEPOSITS AND
114200*            WITHDRAWALS, AND THE CLOSING BALANCE - AND WRITES IT TO
114300*            RPTFILE.
114400*        *******************
114500 831-REPORT-ONE-ACCOUNT.
114600*    THE ONE-CHARACTER ACCT-TYPE CODE IS SPELLED OUT FOR THE      *
114700*    REPORT READER - CHK/SAV/CRD RATHER THAN THE RAW C/S/R CODE.  *
114800     MOVE AT-ACCT-NUMBER(WS-SUB1) TO RPT-ACCT-NUMBER.
114900*    'C'=CHECKING, 'S'=SAVINGS, 'R'=CREDIT-LINE - '???' CATCHES
115000*    ANY VALUE THAT SLIPPED PAST ACCTMAINT'S OWN EDITS.
115100     EVALUATE AT-ACCT-TYPE(WS-SUB1)
115200         WHEN 'C' MOVE 'CHK ' TO RPT-ACCT-TYPE
115300         WHEN 'S' MOVE 'SAV ' TO RPT-ACCT-TYPE
115400         WHEN 'R' MOVE 'CRD ' TO RPT-ACCT-TYPE
115500         WHEN OTHER MOVE '??? ' TO RPT-ACCT-TYPE
115600     END-EVALUATE.
115700*    LOOK UP THE OWNER'S NAME OFF THE IN-CORE CUSTOMER TABLE.
115800     MOVE AT-ACCT-CUST-ID(WS-SUB1) TO WS-OWNER-CUST-ID.
115900     PERFORM 610-FIND-CUSTOMER THRU 610-EXIT.
116000*    AN ACCOUNT WHOSE OWNER IS NOT ON THE CUSTOMER TABLE STILL    *
116100*    PRINTS - THE REPORT SAYS SO RATHER THAN ABENDING THE RUN.    *
116200     IF WS-ACCT-FOUND
116300         STRING CT-FIRST-NAME(CT-IDX) DELIMITED BY SPACE
116400                ' '                   DELIMITED BY SIZE
116500                CT-LAST-NAME(CT-IDX)  DELIMITED BY SPACE
116600                INTO RPT-OWNER-NAME
116700     ELSE
116800         MOVE 'CUSTOMER NOT ON FILE' TO RPT-OWNER-NAME
116900     END-IF.
117000*    OPEN/DEPOSITS/WITHDRAWALS/CLOSE - THE FOUR FIGURES A
117100*    BRANCH RECONCILING THIS ACCOUNT WOULD WANT SIDE BY SIDE.
117200     MOVE AT-ACCT-OPEN-BAL(WS-SUB1) TO RPT-OPEN-BAL.
117300     MOVE AT-DEPOSITS-IN(WS-SUB1)   TO RPT-DEP-IN.
117400     MOVE AT-WDRAW-OUT(WS-SUB1)     TO RPT-WDR-OUT.
117500     MOVE AT-ACCT-BALANCE(WS-SUB1)  TO RPT-CLOSE-BAL.
117600     WRITE REPORT-RECORD FROM RPT-ACCOUNT-DETAIL.
117700*    NET MOVEMENT LINE UNDER THE DETAIL LINE - DEPOSITS LESS
117800*    WITHDRAWALS, POSITIVE OR NEGATIVE, FOR THIS ACCOUNT TODAY.
117900     COMPUTE RPT-NET-MOVEMENT =
118000         AT-DEPOSITS-IN(WS-SUB1) - AT-WDRAW-OUT(WS-SUB1).
118100     WRITE REPORT-RECORD FROM RPT-ACCOUNT-BREAK.
118200 831-EXIT.
118300     EXIT.
118400
118500*        *******************
118600*            PRINTS THE END-OF-RUN SUMMARY - COUNTS OF TRANSACTIONS BY
118700*            TYPE, POSTED VERSUS REJECTED, THE REJECT-REASON BREAKOUT
118800*            FROM REJECT-COUNT-TABLE, AND THE OPENING/CLOSING BALANCE-
118900*            CHECK TOTALS CARRIED FORWARD FROM 751-WRITE-ONE-ACCOUNT.
119000*        *******************
119100 850-REPORT-GRAND-TOTALS.
119200*    THREE LINES, ONE PER TRANSACTION TYPE - THE COUNT AND        *
119300*    TOTAL AMOUNT COLLECTED BY 100-PROCESS-ONE-TRANSACTION'S      *
119400*    EVALUATE AS EACH REQUEST WAS ROUTED TO ITS TYPE-SPECIFIC     *
119500*    POSTING PARAGRAPH.                                          *
119600     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
119700     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 1.
119800
119900*    LINE 1 OF 3 - DEPOSITS.
120000     MOVE 'DEPOSITS   '    TO RPT-TRAN-TYPE.
120100     MOVE NUM-DEPOSIT-REQ  TO RPT-NUM-TRANS.
120200     MOVE AMT-DEPOSIT-TOTAL TO RPT-AMT-TRANS.
120300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
120400
120500*    LINE 2 OF 3 - WITHDRAWALS.
120600     MOVE 'WITHDRAWALS'   TO RPT-TRAN-TYPE.
120700     MOVE NUM-WITHDRAW-REQ TO RPT-NUM-TRANS.
120800     MOVE AMT-WITHDRAW-TOTAL TO RPT-AMT-TRANS.
120900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
121000
121100*    LINE 3 OF 3 - TRANSFERS.  AMT-TRANSFER-TOTAL IS THE SOURCE-
121200*    SIDE AMOUNT ONLY - SEE 220-POST-TRANSFER - SO IT IS NOT
121300*    DOUBLE-COUNTED AGAINST THE TARGET SIDE OF THE SAME TRANSFER.
121400     MOVE 'TRANSFERS  '    TO RPT-TRAN-TYPE.
121500     MOVE NUM-TRANSFER-REQ TO RPT-NUM-TRANS.
121600     MOVE AMT-TRANSFER-TOTAL TO RPT-AMT-TRANS.
121700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
121800
121900     WRITE REPORT-RECORD FROM RPT-REJECT-HDR AFTER 2.
122000*    ONE LINE PER REJECT REASON CODE IN REJECT-COUNT-TABLE, IN    *
122100*    THE SAME ORDER 330-COUNT-REJECT-REASON TESTS THEM.          *
122200     MOVE 'AMT-NOT-POS   ' TO RPT-REJ-REASON.
122300     MOVE RCT-AMT-NOT-POS  TO RPT-REJ-COUNT.
122400     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.
122500     MOVE 'ACCT-NOTFND   ' TO RPT-REJ-REASON.
122600     MOVE RCT-ACCT-NOTFND  TO RPT-REJ-COUNT.
122700     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.
122800     MOVE 'INSUF-FUNDS   ' TO RPT-REJ-REASON.
122900     MOVE RCT-INSUF-FUNDS  TO RPT-REJ-COUNT.
123000     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.
123100     MOVE 'SRC-NOTFND    ' TO RPT-REJ-REASON.
123200*    TRANSFER REJECTED - SOURCE ACCOUNT NOT FOUND.
123300     MOVE RCT-SRC-NOTFND   TO RPT-REJ-COUNT.
123400     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.
123500*    TRANSFER REJECTED - TARGET ACCOUNT NOT FOUND.
123600     MOVE 'TGT-NOTFND    ' TO RPT-REJ-REASON.
123700     MOVE RCT-TGT-NOTFND   TO RPT-REJ-COUNT.
123800     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.
123900*    TRANSFER REJECTED - SOURCE AND TARGET WERE THE SAME ACCOUNT.
124000     MOVE 'SAME-ACCT     ' TO RPT-REJ-REASON.
124100     MOVE RCT-SAME-ACCT    TO RPT-REJ-COUNT.
124200     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.
124300*    REQUEST REJECTED - TRQ-TRAN-TYPE WAS NONE OF D/W/T.
124400     MOVE 'BAD-TYPE      ' TO RPT-REJ-REASON.
124500     MOVE RCT-BAD-TYPE     TO RPT-REJ-COUNT.
124600     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.
124700
124800*    SUM CHECK - CLOSING TOTAL MUST EQUAL OPENING TOTAL PLUS
124900*    DEPOSITS MINUS WITHDRAWALS.  TRANSFERS NET TO ZERO SINCE
125000*    EVERY TRANSFER MOVES THE SAME AMOUNT BETWEEN TWO ACCOUNTS
125100*    THAT ARE BOTH IN THIS SAME MASTER.
125200     MOVE TOT-OPENING-BALANCE TO RPT-TOT-OPEN.
125300     WRITE REPORT-RECORD FROM RPT-BALANCE-CHECK AFTER 2.
125400     MOVE TOT-CLOSING-BALANCE TO RPT-TOT-CLOSE.
125500     WRITE REPORT-RECORD FROM RPT-BALANCE-CHECK2.
125600 850-EXIT.
125700     EXIT.
