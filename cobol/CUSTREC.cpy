000100****************************************************************
000200*                                                               *
000300*    COPYBOOK   :  CUSTREC                                      *
000400*    DESCRIPTION:  CUSTOMER MASTER RECORD - CUSTFILE            *
000500*                  ONE ENTRY PER BANK CUSTOMER.  FIXED LENGTH   *
000600*                  160 BYTE RECORD, LOADED SEQUENTIAL ASCENDING *
000700*                  BY CUST-ID INTO A WORKING-STORAGE TABLE BY   *
000800*                  BANKPOST AND CUSTMAINT.                      *
000900*                                                               *
001000*    MAINTENANCE HISTORY                                       *
001100*      DATE     INIT  REQ#      DESCRIPTION                     *
001200*    -------- ------ -------  ------------------------------   *
001300*    03/14/91  DAS   BK-0001  ORIGINAL COPYBOOK                 *
001400*    09/02/92  DAS   BK-0044  ADDED CUST-PHONE, CUST-ADDRESS    *
001500*    11/30/94  RTM   BK-0119  ADDED ROLE FLAG BYTES FOR ADMIN   *
001600*    01/22/99  KLP   BK-0201  Y2K - CONFIRMED NO 2-DIGIT DATES  *
001700*                             ON THIS RECORD, NO CHANGE MADE    *
001800*    06/09/03  RTM   BK-0288  DOCUMENTED MIN-LENGTH EDIT RULES  *
001900****************************************************************
002000 01  CUST-REC.
002100*--------------------------------------------------------------*
002200*    KEY - UNIQUE CUSTOMER NUMBER, ASSIGNED AT ADD TIME         *
002300*--------------------------------------------------------------*
002400     05  CUST-ID                     PIC 9(06).
002500*--------------------------------------------------------------*
002600*    NAME BLOCK - FIRST/LAST NON-BLANK, 2-50 CHARACTERS EACH.   *
002700*    DISPLAY NAME IS ALWAYS BUILT AS FIRST + ONE SPACE + LAST.  *
002800*--------------------------------------------------------------*
002900     05  CUST-FIRST-NAME             PIC X(20).
003000     05  CUST-LAST-NAME              PIC X(20).
003100*--------------------------------------------------------------*
003200*    EMAIL - UNIQUE ACROSS ALL CUSTOMERS ON FILE.               *
003300*--------------------------------------------------------------*
003400     05  CUST-EMAIL                  PIC X(40).
003500*--------------------------------------------------------------*
003600*    PHONE - BLANK OR 10-11 DIGITS.  KEPT AS DISPLAY DIGITS,    *
003700*    NOT PACKED, SO A BLANK PHONE PRINTS/COMPARES CLEANLY.      *
003800*--------------------------------------------------------------*
003900     05  CUST-PHONE                  PIC X(11).
004000     05  CUST-ADDRESS                PIC X(50).
004100*--------------------------------------------------------------*
004200*    ROLE FLAGS - USER IS ALWAYS 'Y'.  ADMIN SET ONLY WHEN      *
004300*    REQUESTED AT ADD OR CHANGE TIME.                          *
004400*--------------------------------------------------------------*
004500     05  CUST-ROLE-USER              PIC X(01).
004600         88  CUST-IS-USER            VALUE 'Y'.
004700     05  CUST-ROLE-ADMIN             PIC X(01).
004800         88  CUST-IS-ADMIN           VALUE 'Y'.
004900         88  CUST-NOT-ADMIN          VALUE 'N'.
005000     05  FILLER                      PIC X(11).
005100*--------------------------------------------------------------*
005200*    ALTERNATE VIEW OF THE NAME BLOCK - USED BY THE REPORT      *
005300*    WRITER PARAGRAPHS WHEN BUILDING THE OWNER-NAME COLUMN OF   *
005400*    THE SETTLEMENT REPORT SO THE TWO NAMES CAN BE MOVED IN ONE *
005500*    REFERENCE-MODIFIED SWEEP INSTEAD OF TWO SEPARATE MOVEs.    *
005600*--------------------------------------------------------------*
005700 01  CUST-NAME-BLOCK REDEFINES CUST-REC.
005800     05  FILLER                      PIC X(06).
005900     05  CUST-FULL-NAME              PIC X(40).
006000     05  FILLER                      PIC X(114).
