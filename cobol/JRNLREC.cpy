000100****************************************************************
000200*                                                               *
000300*    COPYBOOK   :  JRNLREC                                      *
000400*    DESCRIPTION:  POSTED-TRANSACTION JOURNAL RECORD - JRNLFILE *
000500*                  ONE ENTRY PER TRANSACTION REQUEST, POSTED OR *
000600*                  REJECTED, WRITTEN BY BANKPOST IN JOURNAL-ID  *
000700*                  SEQUENCE.  FIXED LENGTH 100 BYTE RECORD.     *
000800*                                                               *
000900*    MAINTENANCE HISTORY                                       *
001000*      DATE     INIT  REQ#      DESCRIPTION                     *
001100*    -------- ------ -------  ------------------------------   *
001200*    05/02/91  DAS   BK-0002  ORIGINAL COPYBOOK                 *
001300*    02/17/95  RTM   BK-0132  SOURCE/TARGET WIDENED TO 12       *
001400*    04/09/97  DAS   BK-0165  ADDED JRN-REASON FOR REJECTS -    *
001500*                             PREVIOUSLY REJECTS WERE NOT       *
001600*                             JOURNALED AT ALL, AUDIT ASKED     *
001700*                             FOR A FULL RECORD OF EVERY REQUEST*
001800*    01/22/99  KLP   BK-0201  Y2K - JRN-DATE ALREADY 8-BYTE     *
001900*                             YYYYMMDD, NO CHANGE REQUIRED      *
001950*    05/19/17  JMH   BK-0481  ADDED JRN-OWNER-CUST-ID - AUDIT   *
001960*                             NEEDED THE ATTRIBUTED CUSTOMER ON *
001970*                             THE JOURNAL ITSELF, NOT JUST THE  *
001980*                             SETTLEMENT REPORT.  ALSO WIDENED  *
001990*                             SOURCE/TARGET 12 TO 16 TO MATCH   *
001991*                             ACCTREC'S WIDER ACCT-NUMBER.      *
001992*                             DESCRIPTION NARROWED 30 TO 19 AND *
001993*                             REASON NARROWED 13 TO 11 (STILL   *
001994*                             WIDE ENOUGH FOR THE LONGEST REASON*
001995*                             CODE) TO HOLD IT ALL WITHOUT      *
001996*                             WIDENING THE RECORD.              *
002000****************************************************************
002100 01  JRNL-REC.
002200*--------------------------------------------------------------*
002300*    JOURNAL ID - SEQUENTIAL, ASSIGNED FROM 1 FOR EACH POSTED   *
002400*    TRANSACTION.  REJECTS DO NOT CONSUME A JOURNAL ID.         *
002500*--------------------------------------------------------------*
002600     05  JRN-ID                      PIC 9(08).
002700     05  JRN-TYPE                    PIC X(01).
002800     05  JRN-SOURCE-ACCT             PIC X(16).
002900     05  JRN-TARGET-ACCT             PIC X(16).
003000*--------------------------------------------------------------*
003100*    AMOUNT POSTED - SIGNED, 2 DECIMALS, ZONED TO MATCH THE     *
003200*    FIXED 100-BYTE LAYOUT.                                    *
003300*--------------------------------------------------------------*
003400     05  JRN-AMOUNT                  PIC S9(11)V99.
003500     05  JRN-DATE                    PIC 9(08).
003600     05  JRN-DESCRIPTION             PIC X(19).
003700*--------------------------------------------------------------*
003800*    STATUS - P POSTED, R REJECTED.                            *
003900*--------------------------------------------------------------*
004000     05  JRN-STATUS                  PIC X(01).
004100         88  JRN-POSTED              VALUE 'P'.
004200         88  JRN-REJECTED            VALUE 'R'.
004300*--------------------------------------------------------------*
004400*    REJECTION REASON CODE - SPACES WHEN POSTED.  ONE OF THE    *
004500*    CODES LISTED IN THE BANKPOST BUSINESS-RULE PARAGRAPHS.     *
004600*--------------------------------------------------------------*
004700     05  JRN-REASON                  PIC X(11).
004750*--------------------------------------------------------------*
004760*    ATTRIBUTED OWNING CUSTOMER - WITHDRAWAL/TRANSFER CARRIES   *
004770*    THE SOURCE ACCOUNT'S OWNER, DEPOSIT CARRIES THE TARGET     *
004780*    ACCOUNT'S OWNER.  ZERO ON A REJECTED ENTRY - NO POSTING    *
004790*    TOOK PLACE SO THERE IS NO OWNER TO ATTRIBUTE.              *
004795*--------------------------------------------------------------*
004796     05  JRN-OWNER-CUST-ID           PIC 9(06).
004800     05  FILLER                      PIC X(01).
004900*--------------------------------------------------------------*
005000*    ALTERNATE VIEW OF THE POSTING DATE - YY/MM/DD BROKEN OUT   *
005100*    FOR THE SETTLEMENT REPORT'S PER-ACCOUNT DETAIL LINES.      *
005200*--------------------------------------------------------------*
005300 01  JRN-DATE-R REDEFINES JRNL-REC.
005400     05  FILLER                      PIC X(54).
005500     05  JRN-DATE-CC                 PIC 9(02).
005600     05  JRN-DATE-YY                 PIC 9(02).
005700     05  JRN-DATE-MM                 PIC 9(02).
005800     05  JRN-DATE-DD                 PIC 9(02).
005900     05  FILLER                      PIC X(38).
