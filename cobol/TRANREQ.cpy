000100****************************************************************
000200*                                                               *
000300*    COPYBOOK   :  TRANREQ                                      *
000400*    DESCRIPTION:  DAILY TRANSACTION REQUEST RECORD - TRANFILE  *
000500*                  ONE ENTRY PER DEPOSIT, WITHDRAWAL OR         *
000600*                  TRANSFER REQUESTED FOR TODAY'S RUN.  FIXED   *
000700*                  LENGTH 80 BYTE RECORD, READ IN ARRIVAL       *
000800*                  (REQUEST DATE) ORDER BY BANKPOST.            *
000900*                                                               *
001000*    MAINTENANCE HISTORY                                       *
001100*      DATE     INIT  REQ#      DESCRIPTION                     *
001200*    -------- ------ -------  ------------------------------   *
001300*    05/02/91  DAS   BK-0002  ORIGINAL COPYBOOK                 *
001400*    02/17/95  RTM   BK-0132  SOURCE/TARGET WIDENED TO 12 TO    *
001500*                             MATCH ACCTREC                     *
001600*    01/22/99  KLP   BK-0201  Y2K - REQUEST DATE ALREADY 8-BYTE *
001700*                             YYYYMMDD, NO CHANGE REQUIRED      *
001750*    05/19/17  JMH   BK-0481  SOURCE/TARGET WIDENED 12 TO 16 TO *
001760*                             MATCH ACCTREC'S WIDER ACCT-NUMBER.*
001770*                             DESCRIPTION NARROWED 30 TO 25 AND *
001780*                             FILLER NARROWED 4 TO 1 TO HOLD IT *
001790*                             WITHOUT WIDENING THE RECORD.      *
001800****************************************************************
001900 01  TRAN-REQ-REC.
002000*--------------------------------------------------------------*
002100*    TYPE - D DEPOSIT, W WITHDRAWAL, T TRANSFER.  ANY OTHER     *
002200*    VALUE IS REJECTED WITH REASON BAD-TYPE.                    *
002300*--------------------------------------------------------------*
002400     05  TRQ-TYPE                    PIC X(01).
002500         88  TRQ-IS-DEPOSIT          VALUE 'D'.
002600         88  TRQ-IS-WITHDRAWAL       VALUE 'W'.
002700         88  TRQ-IS-TRANSFER         VALUE 'T'.
002800*--------------------------------------------------------------*
002900*    SOURCE ACCOUNT - WITHDRAWAL/TRANSFER ONLY, BLANK FOR A     *
003000*    DEPOSIT.  TARGET ACCOUNT - DEPOSIT/TRANSFER ONLY, BLANK    *
003100*    FOR A WITHDRAWAL.                                         *
003200*--------------------------------------------------------------*
003300     05  TRQ-SOURCE-ACCT             PIC X(16).
003400     05  TRQ-TARGET-ACCT             PIC X(16).
003500*--------------------------------------------------------------*
003600*    AMOUNT REQUESTED - SIGNED, 2 DECIMALS.  MUST BE STRICTLY   *
003700*    GREATER THAN ZERO OR THE REQUEST IS REJECTED AMT-NOT-POS.  *
003800*    KEPT ZONED TO MATCH THE 80-BYTE FIXED LAYOUT.              *
003900*--------------------------------------------------------------*
004000     05  TRQ-AMOUNT                  PIC S9(11)V99.
004100     05  TRQ-DESCRIPTION             PIC X(25).
004200     05  TRQ-DATE                    PIC 9(08).
004300     05  FILLER                      PIC X(01).
004400*--------------------------------------------------------------*
004500*    ALTERNATE VIEW OF THE REQUEST DATE - YY/MM/DD BROKEN OUT   *
004600*    FOR THE ERROR-LINE AND DETAIL-LINE EDIT PARAGRAPHS.        *
004700*--------------------------------------------------------------*
004800 01  TRQ-DATE-R REDEFINES TRAN-REQ-REC.
004900     05  FILLER                      PIC X(71).
005000     05  TRQ-DATE-CC                 PIC 9(02).
005100     05  TRQ-DATE-YY                 PIC 9(02).
005200     05  TRQ-DATE-MM                 PIC 9(02).
005300     05  TRQ-DATE-DD                 PIC 9(02).
005400     05  FILLER                      PIC X(01).
